000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RESB01.
000120 AUTHOR.       R. J. MALLORY.
000130 INSTALLATION. GREAT LAKES EMPLOYMENT SERVICES.
000140 DATE-WRITTEN. JULY 1987.
000150 DATE-COMPILED.
000160 SECURITY.     GREAT LAKES EMPLOYMENT SERVICES - INTERNAL USE.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      resb01.cbl                                             *
000220*      Great Lakes Employment Services - Data Center          *
000230*                                                              *
000240* Element of the RESBATCH resume-scoring / job-matching suite *
000250*               @BANNER_END@                                  *
000260*                                                             *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*    DESCRIPTION
000310*
000320* RESB01 is the intake step of the RESBATCH suite. It reads the
000330* raw resume intake file (one record per uploaded resume, in the
000340* same layout as RESUME-MASTER) and applies the one edit rule
000350* this shop still does in batch now that the upload screen and
000360* the PDF text extraction run on the front-end box: a resume
000370* with a zero or oversize FILE-SIZE never reaches RESUME-MASTER.
000380* Everything else about how the file got uploaded, or how its
000390* text was pulled out of the PDF, happens upstream of this job
000400* and is none of RESB01's business.
000410*
000420***************************************************************
000430*     AMENDMENT HISTORY
000440*
000450*      DATE      INIT  DESCRIPTION
000460*      07/14/87  RJM   ORIGINAL PROGRAM - PROJECT RES-014
000470*      03/02/92  TOK   PARM CARD FOR RESW-MAX-FILE-SIZE, REQ 1188
000480*      11/19/98  DLF   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000490*      05/06/03  SRP   REJECT LINE NOW USES SHARED RESWREJC, 2241
000500*      09/16/03  SRP   RESMAST CONVERTED TO RELATIVE ORG SO RESB04
000510*                      CAN OPEN IT RANDOM FOR LOOKUP, REQ 2299
000520*      10/03/03  SRP   FILE-CONTROL RESTYLED TO MATCH THE SAMOS1/
000530*                      SAMII1 ASSIGN/ACCESS/FILE STATUS LAYOUT
000540*                      THIS SHOP'S OTHER BATCH JOBS USE, REQ 2311
000550*      10/03/03  SRP   B-010/B-020 NOW ONE PERFORM-THRU RANGE WITH
000560*                      THE EOF TEST FALLING OUT THROUGH A GO TO,
000570*                      SAME SHAPE AS THE REST OF THE SHOP'S BATCH
000580*                      WORK, REQ 2311
000590***************************************************************
000600*     FILES
000610*
000620*     RESUME-INTAKE  - raw intake, same record layout as the
000630*                      RESUME-MASTER this step builds
000640*     RESUME-MASTER  - output, RELATIVE organization, slotted by
000650*                      RESUME-ID so RESB02/RESB03 can read it
000660*                      straight through and RESB04 can open it
000670*                      RANDOM for the C-010 lookup paragraph
000680*     REJECT-REPORT  - one line per resume that failed it
000690*
000700***************************************************************
000710*     COPYBOOKS
000720*
000730*     RESWRESU - RESUME-RECORD layout (intake and master share it)
000740*     RESWREJC - REJECT-REPORT line layout
000750*     RESWLITS - shop constants, incl. the RESW-MAX-FILE-SIZE
000760*                default used when no PARM card is supplied
000770*
000780***************************************************************
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*
000870*    SELECT layout follows this shop's own SAMOS1/SAMII1 batch
000880*    jobs - ASSIGN, then ORGANIZATION/ACCESS/KEY/FILE STATUS each
000890*    lined up on their own IS, ORGANIZATION only stated when it is
000900*    not the SEQUENTIAL default.
000910*
000920     SELECT RESUME-INTAKE   ASSIGN TO RESINTK
000930            ACCESS       IS  SEQUENTIAL
000940            FILE STATUS  IS  FS-RESUME-INTAKE.
000950*
000960     SELECT RESUME-MASTER   ASSIGN TO RESMAST
000970            ORGANIZATION IS  RELATIVE
000980            ACCESS       IS  SEQUENTIAL
000990            RELATIVE KEY IS  WS-RESU-RRN
001000            FILE STATUS  IS  FS-RESUME-MASTER.
001010*
001020     SELECT REJECT-REPORT   ASSIGN TO REJRPT
001030            ORGANIZATION IS  LINE SEQUENTIAL
001040            FILE STATUS  IS  FS-REJECT-REPORT.
001050*
001060 DATA DIVISION.
001070*
001080 FILE SECTION.
001090*
001100 FD  RESUME-INTAKE
001110     DATA RECORD IS RESUME-INTAKE-REC.
001120 01  RESUME-INTAKE-REC.
001130     COPY RESWRESU.
001140*
001150 FD  RESUME-MASTER
001160     DATA RECORD IS RESUME-MASTER-REC.
001170 01  RESUME-MASTER-REC.
001180     COPY RESWRESU.
001190*
001200 FD  REJECT-REPORT
001210     DATA RECORD IS REJECT-REPORT-REC.
001220 01  REJECT-REPORT-REC          PIC X(60).
001230*
001240 WORKING-STORAGE SECTION.
001250*
001260*    Eye-catcher to aid a dump read, same habit the suite's
001270*    CICS ancestor used for its WS-DEBUG-DETAILS area.
001280*
001290 01  WS-DEBUG-DETAILS.
001300     05  FILLER                  PIC X(32)
001310             VALUE 'RESB01-------WORKING STORAGE  '.
001320*
001330*    File statuses, grouped so they can also be viewed as a
001340*    pair of numeric codes for the AT END / error tests below -
001350*    the same REDEFINES habit the suite's CICS ancestor used
001360*    for its EIBFN/WORK-FN-X pair.
001370*
001380 01  WS-FILE-STATUSES.
001390     05  FS-RESUME-INTAKE        PIC X(02)   VALUE '00'.
001400     05  FS-RESUME-MASTER        PIC X(02)   VALUE '00'.
001410     05  FS-REJECT-REPORT        PIC X(02)   VALUE '00'.
001420     05  FILLER                  PIC X(02)   VALUE SPACES.
001430 01  WS-FILE-STATUSES-NUM REDEFINES WS-FILE-STATUSES.
001440     05  FS-RESUME-INTAKE-NUM    PIC 99.
001450     05  FS-RESUME-MASTER-NUM    PIC 99.
001460     05  FS-REJECT-REPORT-NUM    PIC 99.
001470*
001480*    Run date, picked up once for the summary heading and kept
001490*    in both packed and broken-out form.
001500*
001510 01  WS-TODAY.
001520     05  WS-TODAY-YYMMDD         PIC 9(6)    VALUE ZERO.
001530 01  WS-TODAY-YMD REDEFINES WS-TODAY.
001540     05  WS-TODAY-YY             PIC 99.
001550     05  WS-TODAY-MM             PIC 99.
001560     05  WS-TODAY-DD             PIC 99.
001570*
001580 77  WS-INTAKE-EOF               PIC X(01)   VALUE 'N'.
001590     88  INTAKE-EOF                  VALUE 'Y'.
001600*
001610*    Relative-record-number for RESUME-MASTER, set to RESUME-ID
001620*    before every WRITE so the slot RESB04 opens RANDOM by ID is
001630*    the same slot RESB01 laid the record down in.
001640*
001650 77  WS-RESU-RRN                 PIC 9(9)    COMP VALUE ZERO.
001660*
001670 01  WS-COUNTERS.
001680     05  WS-RESUMES-READ         PIC 9(7)    COMP VALUE ZERO.
001690     05  WS-RESUMES-ACCEPTED     PIC 9(7)    COMP VALUE ZERO.
001700     05  WS-RESUMES-REJECTED     PIC 9(7)    COMP VALUE ZERO.
001710     05  FILLER                  PIC X(01)   VALUE SPACES.
001720*
001730*    Run-parameter override of the shop default maximum file
001740*    size; REDEFINES lets PARM come in as plain digits and be
001750*    viewed either as the PARM length prefix or the value.
001760*
001770 01  WS-PARM-AREA.
001780     05  WS-PARM-LEN             PIC 9(4)    COMP.
001790     05  WS-PARM-TEXT            PIC X(9)    VALUE SPACES.
001800 01  WS-PARM-NUMERIC REDEFINES WS-PARM-AREA.
001810     05  FILLER                  PIC X(2).
001820     05  WS-PARM-DIGITS          PIC 9(9).
001830*
001840     COPY RESWLITS.
001850*
001860*    Reject-line work area, mapped onto REJECT-REPORT-REC on
001870*    write so the record on disk always matches RESWREJC.
001880*
001890 01  WS-REJECT-LINE.
001900     COPY RESWREJC.
001910*
001920 PROCEDURE DIVISION.
001930*
001940 RESB01-MAIN SECTION.
001950*
001960 RESB01-010.
001970*
001980*    Pick up the MAX-FILE-SIZE override, if one was supplied on
001990*    the PARM card; otherwise the RESWLITS default stands.
002000*
002010     ACCEPT WS-PARM-AREA FROM COMMAND-LINE.
002020     IF  WS-PARM-LEN > ZERO
002030         MOVE WS-PARM-DIGITS TO RESW-MAX-FILE-SIZE
002040     END-IF.
002050     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002060*
002070     OPEN INPUT  RESUME-INTAKE.
002080     OPEN OUTPUT RESUME-MASTER.
002090     OPEN OUTPUT REJECT-REPORT.
002100*
002110     PERFORM B-010-EDIT-UNTIL-EOF THRU END-B-020-EDIT-FILE-SIZE
002120         UNTIL INTAKE-EOF.
002130*
002140     CLOSE RESUME-INTAKE.
002150     CLOSE RESUME-MASTER.
002160     CLOSE REJECT-REPORT.
002170*
002180     PERFORM Z-010-PRINT-SUMMARY.
002190     STOP RUN.
002200*
002210 A-010-READ-INTAKE.
002220*
002230     READ RESUME-INTAKE INTO RESUME-MASTER-REC
002240         AT END
002250             SET INTAKE-EOF TO TRUE
002260     END-READ.
002270*
002280 END-A-010-READ-INTAKE.
002290     EXIT.
002300*
002310*--------------------------------------------------------------*
002320* B-010 reads and, on EOF, falls straight out through the GO TO
002330* to the exit of the range the main paragraph PERFORMs THRU -
002340* B-020 (the file-size edit itself) never runs against a record
002350* that was not actually read, same shape as this shop's other
002360* batch jobs use for their read/EOF logic.
002370*--------------------------------------------------------------*
002380 B-010-EDIT-UNTIL-EOF.
002390*
002400     PERFORM A-010-READ-INTAKE.
002410     IF  INTAKE-EOF
002420         GO TO END-B-020-EDIT-FILE-SIZE
002430     END-IF.
002440     ADD 1 TO WS-RESUMES-READ.
002450*
002460 B-020-EDIT-FILE-SIZE.
002470*
002480*    Reject (no RESUME-MASTER record written) when the intake
002490*    record's file size is zero or over the configured ceiling;
002500*    accept and write through otherwise.
002510*
002520     IF  RESU-FILE-SIZE OF RESUME-MASTER-REC = ZERO
002530         OR RESU-FILE-SIZE OF RESUME-MASTER-REC
002540                             > RESW-MAX-FILE-SIZE
002550         MOVE RESU-RESUME-ID OF RESUME-MASTER-REC
002560                             TO REJC-RESUME-ID
002570         MOVE ZERO           TO REJC-SUGG-SEQ
002580         MOVE 'L'            TO REJC-ACTION-CODE
002590         MOVE 'FILE SIZE OUT OF RANGE'
002600                             TO REJC-REASON-TEXT
002610         PERFORM G-010-WRITE-REJECT
002620         ADD 1 TO WS-RESUMES-REJECTED
002630     ELSE
002640         COMPUTE WS-RESU-RRN = RESU-RESUME-ID OF RESUME-MASTER-REC
002650         WRITE RESUME-MASTER-REC
002660         ADD 1 TO WS-RESUMES-ACCEPTED
002670     END-IF.
002680*
002690 END-B-020-EDIT-FILE-SIZE.
002700     EXIT.
002710*
002720 G-010-WRITE-REJECT.
002730*
002740     MOVE WS-REJECT-LINE TO REJECT-REPORT-REC.
002750     WRITE REJECT-REPORT-REC.
002760*
002770 END-G-010-WRITE-REJECT.
002780     EXIT.
002790*
002800 Z-010-PRINT-SUMMARY.
002810*
002820     DISPLAY 'RESB01 - RESUME INTAKE FILE-SIZE EDIT - RUN '
002830             WS-TODAY-MM '/' WS-TODAY-DD '/' WS-TODAY-YY.
002840     DISPLAY '  RESUMES READ    : ' WS-RESUMES-READ.
002850     DISPLAY '  RESUMES ACCEPTED: ' WS-RESUMES-ACCEPTED.
002860     DISPLAY '  RESUMES REJECTED: ' WS-RESUMES-REJECTED.
002870*
002880 END-Z-010-PRINT-SUMMARY.
002890     EXIT.
