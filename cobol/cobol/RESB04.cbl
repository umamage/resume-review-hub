000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RESB04.
000120 AUTHOR.       R. J. MALLORY.
000130 INSTALLATION. GREAT LAKES EMPLOYMENT SERVICES.
000140 DATE-WRITTEN. SEPTEMBER 1987.
000150 DATE-COMPILED.
000160 SECURITY.     GREAT LAKES EMPLOYMENT SERVICES - INTERNAL USE.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      resb04.cbl                                             *
000220*      Great Lakes Employment Services - Data Center          *
000230*                                                              *
000240* Element of the RESBATCH resume-scoring / job-matching suite *
000250*               @BANNER_END@                                  *
000260*                                                             *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*    DESCRIPTION
000310*
000320* RESB04 is the JOB APPLICATION PROCESSING step.  It drives
000330* JOB-APPLICATION-TXN, one transaction at a time, in the order
000340* the transactions arrive in - there is no sort ahead of this
000350* program, and none of the three transaction types needs one.
000360* Every transaction must resolve against an existing
000370* JOB-SUGGESTION-MASTER slot and an existing RESUME-MASTER
000380* record or it is rejected outright; a transaction that resolves
000390* is applied to JOB-APPLICATION-MASTER, another RELATIVE file
000400* addressed the same way as JOB-SUGGESTION-MASTER.
000410*
000420***************************************************************
000430*     AMENDMENT HISTORY
000440*
000450*      DATE      INIT  DESCRIPTION
000460*      09/28/87  RJM   ORIGINAL PROGRAM - PROJECT RES-014
000470*      02/18/88  RJM   DUPLICATE-APPLICATION EDIT, REQ RES-021
000480*      11/19/98  DLF   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000490*      05/06/03  SRP   ACTION-CODE TOTALS ADDED TO SUMMARY, 2241
000500*      10/03/03  SRP   FILE-CONTROL RESTYLED TO MATCH THE SAMOS1/
000510*                      SAMII1 ASSIGN/ACCESS/FILE STATUS LAYOUT
000520*                      THIS SHOP'S OTHER BATCH JOBS USE, REQ 2311
000530*      10/03/03  SRP   A-010/B-010 NOW ONE PERFORM-THRU RANGE WITH
000540*                      THE EOF TEST FALLING OUT THROUGH A GO TO,
000550*                      REQ 2311
000560***************************************************************
000570*     FILES
000580*
000590*     JOB-APPLICATION-TXN      - input, one transaction per
000600*                                APPLY / UPDATE / RESPOND action,
000610*                                read in arrival order
000620*     JOB-SUGGESTION-MASTER    - looked up RANDOM by the
000630*                                computed RRN, never written here
000640*     RESUME-MASTER            - looked up RANDOM to confirm the
000650*                                resume on the transaction exists
000660*     JOB-APPLICATION-MASTER   - rewritten after every applied
000670*                                transaction, RELATIVE, computed
000680*                                RRN
000690*     REJECT-REPORT            - one line per transaction that
000700*                                fails a lookup or is a duplicate
000710*                                APPLY
000720*
000730***************************************************************
000740*     COPYBOOKS
000750*
000760*     RESWTXN  - JOB-APPLICATION-TXN layout
000770*     RESWAPPL - JOB-APPLICATION-RECORD layout
000780*     RESWSUGG - JOB-SUGGESTION-RECORD layout
000790*     RESWRESU - RESUME-RECORD layout
000800*     RESWREJC - REJECT-REPORT line layout
000810*
000820***************************************************************
000830*
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900*
000910*    SELECT layout follows this shop's own SAMOS1/SAMII1 batch
000920*    jobs - ASSIGN, then ORGANIZATION/ACCESS/KEY/FILE STATUS each
000930*    lined up on their own IS, ORGANIZATION only stated when it is
000940*    not the SEQUENTIAL default.
000950*
000960     SELECT JOB-APPLICATION-TXN    ASSIGN TO JAPPTXN
000970            ACCESS       IS  SEQUENTIAL
000980            FILE STATUS  IS  FS-JOB-APPLICATION-TXN.
000990*
001000     SELECT JOB-SUGGESTION-MASTER  ASSIGN TO JSUGMAST
001010            ORGANIZATION IS  RELATIVE
001020            ACCESS       IS  RANDOM
001030            RELATIVE KEY IS  WS-SUGG-RRN
001040            FILE STATUS  IS  FS-JOB-SUGGESTION-MASTER.
001050*
001060     SELECT RESUME-MASTER         ASSIGN TO RESMAST
001070            ORGANIZATION IS  RELATIVE
001080            ACCESS       IS  RANDOM
001090            RELATIVE KEY IS  WS-RESU-RRN
001100            FILE STATUS  IS  FS-RESUME-MASTER.
001110*
001120     SELECT JOB-APPLICATION-MASTER ASSIGN TO JAPPMAST
001130            ORGANIZATION IS  RELATIVE
001140            ACCESS       IS  RANDOM
001150            RELATIVE KEY IS  WS-APPL-RRN
001160            FILE STATUS  IS  FS-JOB-APPLICATION-MASTER.
001170*
001180     SELECT REJECT-REPORT          ASSIGN TO REJRPT
001190            ORGANIZATION IS  LINE SEQUENTIAL
001200            FILE STATUS  IS  FS-REJECT-REPORT.
001210*
001220*--------------------------------------------------------------*
001230* RESUME-MASTER is built by RESB01 as a RELATIVE file, one
001240* record per resume slotted by RESUME-ID with no gaps (see
001250* RESB01 REQ 2299) - RESB02 and RESB03 open the same dataset
001260* and still read it straight through ACCESS SEQUENTIAL, while
001270* this program opens it ACCESS RANDOM on WS-RESU-RRN to look a
001280* resume up by ID without a sequential scan.
001290*--------------------------------------------------------------*
001300*
001310 DATA DIVISION.
001320*
001330 FILE SECTION.
001340*
001350 FD  JOB-APPLICATION-TXN
001360     DATA RECORD IS JOB-APPLICATION-TXN-REC.
001370 01  JOB-APPLICATION-TXN-REC.
001380     COPY RESWTXN.
001390*
001400 FD  JOB-SUGGESTION-MASTER
001410     DATA RECORD IS JOB-SUGGESTION-REC.
001420 01  JOB-SUGGESTION-REC.
001430     COPY RESWSUGG.
001440*
001450 FD  RESUME-MASTER
001460     DATA RECORD IS RESUME-MASTER-REC.
001470 01  RESUME-MASTER-REC.
001480     COPY RESWRESU.
001490*
001500 FD  JOB-APPLICATION-MASTER
001510     DATA RECORD IS JOB-APPLICATION-REC.
001520 01  JOB-APPLICATION-REC.
001530     COPY RESWAPPL.
001540*
001550 FD  REJECT-REPORT
001560     DATA RECORD IS REJECT-REPORT-REC.
001570 01  REJECT-REPORT-REC          PIC X(60).
001580*
001590 WORKING-STORAGE SECTION.
001600*
001610 01  WS-DEBUG-DETAILS.
001620     05  FILLER                  PIC X(32)
001630             VALUE 'RESB04-------WORKING STORAGE  '.
001640 01  WS-DEBUG-DETAILS-ALT REDEFINES WS-DEBUG-DETAILS.
001650     05  WS-DEBUG-PROGRAM-ID         PIC X(06).
001660     05  FILLER                      PIC X(26).
001670*
001680 01  WS-FILE-STATUSES.
001690     05  FS-JOB-APPLICATION-TXN      PIC X(02)  VALUE '00'.
001700     05  FS-JOB-SUGGESTION-MASTER    PIC X(02)  VALUE '00'.
001710     05  FS-RESUME-MASTER            PIC X(02)  VALUE '00'.
001720     05  FS-JOB-APPLICATION-MASTER   PIC X(02)  VALUE '00'.
001730     05  FS-REJECT-REPORT            PIC X(02)  VALUE '00'.
001740     05  FILLER                      PIC X(02)  VALUE SPACES.
001750 01  WS-FILE-STATUSES-NUM REDEFINES WS-FILE-STATUSES.
001760     05  FS-JOB-APPLICATION-TXN-NUM      PIC 99.
001770     05  FS-JOB-SUGGESTION-MASTER-NUM    PIC 99.
001780     05  FS-RESUME-MASTER-NUM            PIC 99.
001790     05  FS-JOB-APPLICATION-MASTER-NUM   PIC 99.
001800     05  FS-REJECT-REPORT-NUM            PIC 99.
001810*
001820 01  WS-TODAY.
001830     05  WS-TODAY-YYMMDD             PIC 9(6)   VALUE ZERO.
001840 01  WS-TODAY-YMD REDEFINES WS-TODAY.
001850     05  WS-TODAY-YY                 PIC 99.
001860     05  WS-TODAY-MM                 PIC 99.
001870     05  WS-TODAY-DD                 PIC 99.
001880*
001890 77  WS-TXN-EOF                  PIC X(01)   VALUE 'N'.
001900     88  TXN-EOF                     VALUE 'Y'.
001910*
001920 77  WS-SUGG-FOUND               PIC X(01)   VALUE 'N'.
001930     88  SUGG-FOUND                  VALUE 'Y'.
001940 77  WS-RESU-FOUND               PIC X(01)   VALUE 'N'.
001950     88  RESU-FOUND                  VALUE 'Y'.
001960 77  WS-APPL-FOUND               PIC X(01)   VALUE 'N'.
001970     88  APPL-FOUND                  VALUE 'Y'.
001980*
001990*    Computed RELATIVE keys, one per RELATIVE file, all on the
002000*    same (RESUME-ID, SUGGESTION-SEQ) formula the suite uses
002010*    throughout - see paragraph B-010.
002020*
002030 77  WS-SUGG-RRN                 PIC 9(9)    COMP VALUE ZERO.
002040 77  WS-RESU-RRN                 PIC 9(9)    COMP VALUE ZERO.
002050 77  WS-APPL-RRN                 PIC 9(9)    COMP VALUE ZERO.
002060*
002070 01  WS-COUNTERS.
002080     05  WS-TXNS-READ            PIC 9(7)    COMP VALUE ZERO.
002090     05  WS-APPLICATIONS-CREATED PIC 9(7)    COMP VALUE ZERO.
002100     05  WS-DUPLICATES-REJECTED  PIC 9(7)    COMP VALUE ZERO.
002110     05  WS-UPDATES-APPLIED      PIC 9(7)    COMP VALUE ZERO.
002120     05  WS-RESPONSES-RECORDED   PIC 9(7)    COMP VALUE ZERO.
002130     05  WS-LOOKUP-REJECTS       PIC 9(7)    COMP VALUE ZERO.
002140     05  WS-TOTAL-ACCOUNTED      PIC 9(7)    COMP VALUE ZERO.
002150     05  FILLER                  PIC X(01)   VALUE SPACES.
002160*
002170     COPY RESWLITS.
002180*
002190*    Reject-line work area, mapped onto REJECT-REPORT-REC on
002200*    write, same habit as RESB01.
002210*
002220 01  WS-REJECT-LINE.
002230     COPY RESWREJC.
002240*
002250 PROCEDURE DIVISION.
002260*
002270 RESB04-MAIN SECTION.
002280*
002290 RESB04-010.
002300*
002310     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002320*
002330     OPEN INPUT  JOB-APPLICATION-TXN.
002340     OPEN INPUT  JOB-SUGGESTION-MASTER.
002350     OPEN INPUT  RESUME-MASTER.
002360     OPEN I-O    JOB-APPLICATION-MASTER.
002370     OPEN OUTPUT REJECT-REPORT.
002380*
002390     PERFORM B-010-PROCESS-UNTIL-EOF
002400         THRU END-B-011-DISPATCH-ACTION
002410         UNTIL TXN-EOF.
002420*
002430     CLOSE JOB-APPLICATION-TXN.
002440     CLOSE JOB-SUGGESTION-MASTER.
002450     CLOSE RESUME-MASTER.
002460     CLOSE JOB-APPLICATION-MASTER.
002470     CLOSE REJECT-REPORT.
002480*
002490     PERFORM Z-010-PRINT-SUMMARY.
002500     STOP RUN.
002510*
002520 A-010-READ-TXN.
002530*
002540     READ JOB-APPLICATION-TXN INTO JOB-APPLICATION-TXN-REC
002550         AT END
002560             SET TXN-EOF TO TRUE
002570     END-READ.
002580*
002590 END-A-010-READ-TXN.
002600     EXIT.
002610*
002620*--------------------------------------------------------------*
002630* B-010 reads and, on EOF, falls straight out through the GO TO
002640* to the exit of the range the main paragraph PERFORMs THRU -
002650* the lookup/dispatch work in B-011 never runs against a
002660* transaction that was not actually read, same shape as this
002670* shop's other batch jobs use for their read/EOF logic.  Every
002680* transaction, whatever its ACTION-CODE, must then resolve
002690* against a real job suggestion and a real resume before it is
002700* acted on - C-010 does both lookups and rejects outright on
002710* either miss, without ever looking at ACTION-CODE.
002720*--------------------------------------------------------------*
002730 B-010-PROCESS-UNTIL-EOF.
002740*
002750     PERFORM A-010-READ-TXN.
002760     IF  TXN-EOF
002770         GO TO END-B-011-DISPATCH-ACTION
002780     END-IF.
002790     ADD 1 TO WS-TXNS-READ.
002800*
002810     COMPUTE WS-SUGG-RRN =
002820         (TXN-RESUME-ID - 1) * 5 + TXN-SUGG-SEQ.
002830     COMPUTE WS-RESU-RRN = TXN-RESUME-ID.
002840     COMPUTE WS-APPL-RRN =
002850         (TXN-RESUME-ID - 1) * 5 + TXN-SUGG-SEQ.
002860*
002870 B-011-DISPATCH-ACTION.
002880*
002890     PERFORM C-010-LOOKUP-SUGGESTION-AND-RESUME.
002900*
002910     IF  SUGG-FOUND AND RESU-FOUND
002920         EVALUATE TRUE
002930             WHEN TXN-ACTION-APPLY
002940                 PERFORM D-010-APPLY-ACTION
002950             WHEN TXN-ACTION-UPDATE
002960                 PERFORM E-010-UPDATE-ACTION
002970             WHEN TXN-ACTION-RESPOND
002980                 PERFORM F-010-RESPOND-ACTION
002990         END-EVALUATE
003000     END-IF.
003010*
003020 END-B-011-DISPATCH-ACTION.
003030     EXIT.
003040*
003050 C-010-LOOKUP-SUGGESTION-AND-RESUME.
003060*
003070     MOVE 'N' TO WS-SUGG-FOUND.
003080     READ JOB-SUGGESTION-MASTER
003090         INVALID KEY
003100             MOVE 'N' TO WS-SUGG-FOUND
003110         NOT INVALID KEY
003120             MOVE 'Y' TO WS-SUGG-FOUND
003130     END-READ.
003140*
003150     MOVE 'N' TO WS-RESU-FOUND.
003160     READ RESUME-MASTER
003170         INVALID KEY
003180             MOVE 'N' TO WS-RESU-FOUND
003190         NOT INVALID KEY
003200             MOVE 'Y' TO WS-RESU-FOUND
003210     END-READ.
003220*
003230     IF  NOT SUGG-FOUND
003240         MOVE TXN-RESUME-ID     TO REJC-RESUME-ID
003250         MOVE TXN-SUGG-SEQ      TO REJC-SUGG-SEQ
003260         MOVE TXN-ACTION-CODE   TO REJC-ACTION-CODE
003270         MOVE 'JOB SUGGESTION NOT FOUND' TO REJC-REASON-TEXT
003280         PERFORM G-010-WRITE-REJECT
003290         ADD 1 TO WS-LOOKUP-REJECTS
003300     ELSE
003310         IF  NOT RESU-FOUND
003320             MOVE TXN-RESUME-ID     TO REJC-RESUME-ID
003330             MOVE TXN-SUGG-SEQ      TO REJC-SUGG-SEQ
003340             MOVE TXN-ACTION-CODE   TO REJC-ACTION-CODE
003350             MOVE 'RESUME NOT FOUND' TO REJC-REASON-TEXT
003360             PERFORM G-010-WRITE-REJECT
003370             ADD 1 TO WS-LOOKUP-REJECTS
003380         END-IF
003390     END-IF.
003400*
003410 END-C-010-LOOKUP-SUGGESTION-AND-RESUME.
003420     EXIT.
003430*
003440*--------------------------------------------------------------*
003450* APPLY: rejected as a duplicate if JOB-APPLICATION-MASTER
003460* already holds a record for this (RESUME-ID, SUGG-SEQ);
003470* otherwise a fresh record is built with STATUS APPLIED and
003480* blank response fields, and written to the master.
003490*--------------------------------------------------------------*
003500 D-010-APPLY-ACTION.
003510*
003520     MOVE 'N' TO WS-APPL-FOUND.
003530     READ JOB-APPLICATION-MASTER
003540         INVALID KEY
003550             MOVE 'N' TO WS-APPL-FOUND
003560         NOT INVALID KEY
003570             MOVE 'Y' TO WS-APPL-FOUND
003580     END-READ.
003590*
003600     IF  APPL-FOUND
003610         MOVE TXN-RESUME-ID     TO REJC-RESUME-ID
003620         MOVE TXN-SUGG-SEQ      TO REJC-SUGG-SEQ
003630         MOVE TXN-ACTION-CODE   TO REJC-ACTION-CODE
003640         MOVE 'DUPLICATE APPLICATION' TO REJC-REASON-TEXT
003650         PERFORM G-010-WRITE-REJECT
003660         ADD 1 TO WS-DUPLICATES-REJECTED
003670     ELSE
003680         MOVE TXN-RESUME-ID         TO APPL-RESUME-ID
003690         MOVE TXN-SUGG-SEQ          TO APPL-SUGG-SEQ
003700         MOVE 'APPLIED'             TO APPL-STATUS
003710         MOVE TXN-APPLICATION-NOTES TO APPL-APPLICATION-NOTES
003720         MOVE SPACES                TO APPL-RESPONSE-STATUS
003730         MOVE SPACES                TO APPL-RESPONSE-MESSAGE
003740         MOVE 'N'                   TO APPL-REJECT-FLAG
003750         WRITE JOB-APPLICATION-REC
003760             INVALID KEY
003770                 DISPLAY 'RESB04 - WRITE FAILED, RRN ' WS-APPL-RRN
003780                         ' STATUS ' FS-JOB-APPLICATION-MASTER
003790         END-WRITE
003800         ADD 1 TO WS-APPLICATIONS-CREATED
003810     END-IF.
003820*
003830 END-D-010-APPLY-ACTION.
003840     EXIT.
003850*
003860*--------------------------------------------------------------*
003870* UPDATE: the existing JOB-APPLICATION-MASTER record is rewritten
003880* with TXN-NEW-STATUS - no validation of the status value, this
003890* shop trusts the front end to only ever send a status it knows
003900* about.
003910*--------------------------------------------------------------*
003920 E-010-UPDATE-ACTION.
003930*
003940     READ JOB-APPLICATION-MASTER
003950         INVALID KEY
003960             DISPLAY 'RESB04 - UPDATE, RECORD NOT ON FILE, RRN '
003970                     WS-APPL-RRN
003980     END-READ.
003990*
004000     MOVE TXN-NEW-STATUS TO APPL-STATUS.
004010     REWRITE JOB-APPLICATION-REC
004020         INVALID KEY
004030             DISPLAY 'RESB04 - REWRITE FAILED, RRN ' WS-APPL-RRN
004040                     ' STATUS ' FS-JOB-APPLICATION-MASTER
004050     END-REWRITE.
004060*
004070     ADD 1 TO WS-UPDATES-APPLIED.
004080*
004090 END-E-010-UPDATE-ACTION.
004100     EXIT.
004110*
004120*--------------------------------------------------------------*
004130* RESPOND: the existing JOB-APPLICATION-MASTER record is
004140* rewritten with the transaction's RESPONSE-STATUS and
004150* RESPONSE-MESSAGE - again unconditionally, same as UPDATE.
004160*--------------------------------------------------------------*
004170 F-010-RESPOND-ACTION.
004180*
004190     READ JOB-APPLICATION-MASTER
004200         INVALID KEY
004210             DISPLAY 'RESB04 - RESPOND, RECORD NOT ON FILE, RRN '
004220                     WS-APPL-RRN
004230     END-READ.
004240*
004250     MOVE TXN-RESPONSE-STATUS  TO APPL-RESPONSE-STATUS.
004260     MOVE TXN-RESPONSE-MESSAGE TO APPL-RESPONSE-MESSAGE.
004270     REWRITE JOB-APPLICATION-REC
004280         INVALID KEY
004290             DISPLAY 'RESB04 - REWRITE FAILED, RRN ' WS-APPL-RRN
004300                     ' STATUS ' FS-JOB-APPLICATION-MASTER
004310     END-REWRITE.
004320*
004330     ADD 1 TO WS-RESPONSES-RECORDED.
004340*
004350 END-F-010-RESPOND-ACTION.
004360     EXIT.
004370*
004380 G-010-WRITE-REJECT.
004390*
004400     MOVE WS-REJECT-LINE TO REJECT-REPORT-REC.
004410     WRITE REJECT-REPORT-REC.
004420*
004430 END-G-010-WRITE-REJECT.
004440     EXIT.
004450*
004460 Z-010-PRINT-SUMMARY.
004470*
004480     DISPLAY 'RESB04 - JOB APPLICATION PROCESSING - RUN '
004490             WS-TODAY-MM '/' WS-TODAY-DD '/' WS-TODAY-YY.
004500     DISPLAY '  TRANSACTIONS READ      : ' WS-TXNS-READ.
004510     DISPLAY '  ACTION-CODE      COUNT'.
004520     DISPLAY '  A APPLY          ' WS-APPLICATIONS-CREATED.
004530     DISPLAY '  U UPDATE         ' WS-UPDATES-APPLIED.
004540     DISPLAY '  R RESPOND        ' WS-RESPONSES-RECORDED.
004550     DISPLAY '  DUPLICATE REJECTS: ' WS-DUPLICATES-REJECTED.
004560     DISPLAY '  LOOKUP REJECTS   : ' WS-LOOKUP-REJECTS.
004570     DISPLAY '  -----------------------------------'.
004580     COMPUTE WS-TOTAL-ACCOUNTED =
004590         WS-APPLICATIONS-CREATED + WS-UPDATES-APPLIED
004600         + WS-RESPONSES-RECORDED + WS-DUPLICATES-REJECTED
004610         + WS-LOOKUP-REJECTS.
004620     DISPLAY '  TOTAL ACCOUNTED  : ' WS-TOTAL-ACCOUNTED.
004630*
004640 END-Z-010-PRINT-SUMMARY.
004650     EXIT.
