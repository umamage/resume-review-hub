000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RESB02.
000120 AUTHOR.       R. J. MALLORY.
000130 INSTALLATION. GREAT LAKES EMPLOYMENT SERVICES.
000140 DATE-WRITTEN. AUGUST 1987.
000150 DATE-COMPILED.
000160 SECURITY.     GREAT LAKES EMPLOYMENT SERVICES - INTERNAL USE.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      resb02.cbl                                             *
000220*      Great Lakes Employment Services - Data Center          *
000230*                                                              *
000240* Element of the RESBATCH resume-scoring / job-matching suite *
000250*               @BANNER_END@                                  *
000260*                                                             *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*    DESCRIPTION
000310*
000320* RESB02 is the REVIEW SCORING step.  For every resume on
000330* RESUME-MASTER it derives a FORMAT-SCORE from the file name
000340* alone, a CONTENT-SCORE and a KEYWORD-SCORE from the extracted
000350* text, averages the three into OVERALL-SCORE, and builds the
000360* feedback/suggestion narrative that goes with them.  One
000370* REVIEW-SCORE-OUT record is written per resume, in the same
000380* order the master was read - there is no key on the output.
000390*
000400***************************************************************
000410*     AMENDMENT HISTORY
000420*
000430*      DATE      INIT  DESCRIPTION
000440*      08/02/87  RJM   ORIGINAL PROGRAM - PROJECT RES-014
000450*      04/11/90  RJM   FIXED CONTENT-SCORE PHONE PATTERN, REQ 904
000460*      11/19/98  DLF   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000470*      05/06/03  SRP   SUGGESTIONS-TEXT WIDENED TO 800, REQ 2241
000480*      09/16/03  SRP   RESMAST NOW OPENED RELATIVE (READ ONLY
000490*                      IMPACT), MATCHES RESB04 LOOKUP, REQ 2299
000500*      10/03/03  SRP   FILE-CONTROL RESTYLED TO MATCH THE SAMOS1/
000510*                      SAMII1 ASSIGN/ACCESS/FILE STATUS LAYOUT
000520*                      THIS SHOP'S OTHER BATCH JOBS USE, REQ 2311
000530*      10/03/03  SRP   A-010/B-010 NOW ONE PERFORM-THRU RANGE WITH
000540*                      THE EOF TEST FALLING OUT THROUGH A GO TO,
000550*                      REQ 2311; ALSO WIDENED THE B-031 PHONE
000560*                      SCAN BOUND FROM 3988 TO 3991 SO A MATCH
000570*                      STARTING IN THE LAST 12 BYTES OF THE
000580*                      4000-BYTE TEXT AREA IS NOT MISSED, REQ 2311
000590*      10/07/03  SRP   B-030/B-041/B-042/C-020 "IS CONTAINING" WAS
000600*                      NEVER A VALID COMPARE - REWRITTEN AS A
000610*                      MANUAL SCAN THROUGH NEW J-0XX PARAGRAPHS,
000620*                      REQ 2317
000630***************************************************************
000640*     FILES
000650*
000660*     RESUME-MASTER    - input, read straight through in RESU-
000670*                      RESUME-ID order; RELATIVE organization,
000680*                      same physical file RESB04 opens RANDOM
000690*     REVIEW-SCORE-OUT - output, one record per resume
000700*
000710***************************************************************
000720*     COPYBOOKS
000730*
000740*     RESWRESU - RESUME-RECORD layout
000750*     RESWSCOR - REVIEW-SCORE-RECORD layout
000760*     RESWLITS - score-tier wording and suggestion-line text
000770*
000780***************************************************************
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*
000870*    SELECT layout follows this shop's own SAMOS1/SAMII1 batch
000880*    jobs - ASSIGN, then ORGANIZATION/ACCESS/KEY/FILE STATUS each
000890*    lined up on their own IS, ORGANIZATION only stated when it is
000900*    not the SEQUENTIAL default.
000910*
000920     SELECT RESUME-MASTER    ASSIGN TO RESMAST
000930            ORGANIZATION IS  RELATIVE
000940            ACCESS       IS  SEQUENTIAL
000950            FILE STATUS  IS  FS-RESUME-MASTER.
000960*
000970     SELECT REVIEW-SCORE-OUT ASSIGN TO RSCROUT
000980            ACCESS       IS  SEQUENTIAL
000990            FILE STATUS  IS  FS-REVIEW-SCORE-OUT.
001000*
001010 DATA DIVISION.
001020*
001030 FILE SECTION.
001040*
001050 FD  RESUME-MASTER
001060     DATA RECORD IS RESUME-MASTER-REC.
001070 01  RESUME-MASTER-REC.
001080     COPY RESWRESU.
001090*
001100 FD  REVIEW-SCORE-OUT
001110     DATA RECORD IS REVIEW-SCORE-REC.
001120 01  REVIEW-SCORE-REC.
001130     COPY RESWSCOR.
001140*
001150 WORKING-STORAGE SECTION.
001160*
001170 01  WS-DEBUG-DETAILS.
001180     05  FILLER                  PIC X(32)
001190             VALUE 'RESB02-------WORKING STORAGE  '.
001200*
001210*    Split view of the eye-catcher for a dump that only wants the
001220*    program-id prefix, same habit as the other suite members.
001230*
001240 01  WS-DEBUG-DETAILS-ALT REDEFINES WS-DEBUG-DETAILS.
001250     05  WS-DEBUG-PROGID         PIC X(06).
001260     05  FILLER                  PIC X(26).
001270*
001280 01  WS-FILE-STATUSES.
001290     05  FS-RESUME-MASTER        PIC X(02)   VALUE '00'.
001300     05  FS-REVIEW-SCORE-OUT     PIC X(02)   VALUE '00'.
001310     05  FILLER                  PIC X(02)   VALUE SPACES.
001320 01  WS-FILE-STATUSES-NUM REDEFINES WS-FILE-STATUSES.
001330     05  FS-RESUME-MASTER-NUM    PIC 99.
001340     05  FS-REVIEW-SCORE-OUT-NUM PIC 99.
001350*
001360 77  WS-MASTER-EOF               PIC X(01)   VALUE 'N'.
001370     88  MASTER-EOF                  VALUE 'Y'.
001380*
001390 01  WS-COUNTERS.
001400     05  WS-RESUMES-PROCESSED    PIC 9(7)    COMP VALUE ZERO.
001410     05  FILLER                  PIC X(01)   VALUE SPACES.
001420*
001430*    Carrier fields for the C-015/C-025 append helpers - standard
001440*    PERFORM takes no parameter, so the caller moves the wording
001450*    to append in here immediately before the (parameterless)
001460*    PERFORM of the paragraph that does the appending.
001470*
001480 77  WS-FEEDBACK-LINE            PIC X(100)  VALUE SPACES.
001490 77  WS-SUGG-LINE                PIC X(100)  VALUE SPACES.
001500*
001510*    Working copy of the extracted text, lower-cased once per
001520*    resume so every substring test below runs case-insensitive
001530*    without repeating the translate.
001540*
001550 77  WS-TEXT-LEN                 PIC 9(4)    COMP VALUE ZERO.
001560 01  WS-TEXT-LOWER                           VALUE SPACES.
001570     05  WS-TEXT-LOWER-CHARS OCCURS 4000 TIMES
001580                             INDEXED BY WS-TL-IX
001590                                   PIC X(1).
001600 01  WS-TEXT-UPPER REDEFINES WS-TEXT-LOWER.
001610     05  WS-TEXT-UPPER-CHARS OCCURS 4000 TIMES
001620                             INDEXED BY WS-TU-IX
001630                                   PIC X(1).
001640*
001650*    FILE-NAME is edited against its own upper-cased copy so
001660*    the ".pdf" extension test stays case-insensitive.
001670*
001680 77  WS-FILE-NAME-UPPER          PIC X(255)  VALUE SPACES.
001690 77  WS-FILE-NAME-LEN            PIC 9(4)    COMP VALUE ZERO.
001700*
001710*    The three component scores and the overall average, all
001720*    computed in S9(5)V99 working fields so intermediate work
001730*    (subtracts, sums, the /3 divide) can go negative or carry
001740*    extra precision before being capped and moved to the
001750*    unsigned output picture.
001760*
001770 01  WS-SCORES.
001780     05  WS-FORMAT-SCORE         PIC S9(5)V99 COMP-3 VALUE ZERO.
001790     05  WS-CONTENT-SCORE        PIC S9(5)V99 COMP-3 VALUE ZERO.
001800     05  WS-KEYWORD-SCORE        PIC S9(5)V99 COMP-3 VALUE ZERO.
001810     05  WS-OVERALL-SCORE        PIC S9(5)V99 COMP-3 VALUE ZERO.
001820     05  WS-SCORE-SUM            PIC S9(7)V99 COMP-3 VALUE ZERO.
001830     05  FILLER                  PIC X(01)    VALUE SPACES.
001840*
001850*    Working fields for the phone-pattern and full-email-address
001860*    scans below (B-031/B-032) - REQ 904 added the phone scan
001870*    after the 1990 release let "Phone: 555.123.4567" entries
001880*    through with no digit-run nearby the word PHONE itself.
001890*
001900 77  WS-PHONE-IX                 PIC 9(4)    COMP VALUE ZERO.
001910 77  WS-SEP1-LEN                 PIC 9(1)    COMP VALUE ZERO.
001920 77  WS-SEP2-LEN                 PIC 9(1)    COMP VALUE ZERO.
001930 77  WS-P2                       PIC 9(4)    COMP VALUE ZERO.
001940 77  WS-P3                       PIC 9(4)    COMP VALUE ZERO.
001950 77  WS-PHONE-FOUND              PIC X(01)   VALUE 'N'.
001960     88  PHONE-PATTERN-FOUND         VALUE 'Y'.
001970*
001980 77  WS-EMAIL-AT-POS             PIC 9(4)    COMP VALUE ZERO.
001990 77  WS-SCAN-POS                 PIC 9(4)    COMP VALUE ZERO.
002000 77  WS-DOM-OK                   PIC X(01)   VALUE 'N'.
002010 77  WS-EMAIL-FOUND              PIC X(01)   VALUE 'N'.
002020     88  FULL-EMAIL-FOUND            VALUE 'Y'.
002030*
002040*    Manual substring-scan working fields for the J-0xx
002050*    paragraphs - same reference-modification scan technique
002060*    as the B-031/B-032 phone/e-mail scans above, applied to
002070*    the section/contact-cue and keyword-table lookups in
002080*    B-030/B-041/B-042/C-020.  Caller left-justifies the search
002090*    word into WS-NEEDLE before the PERFORM, same "caller sets,
002100*    paragraph consumes" habit as WS-FEEDBACK-LINE above.
002110*
002120 77  WS-NEEDLE                   PIC X(20)   VALUE SPACES.
002130 77  WS-NEEDLE-LEN               PIC 9(2)    COMP VALUE ZERO.
002140 77  WS-SCAN-IX                  PIC 9(4)    COMP VALUE ZERO.
002150 77  WS-SCAN-LIMIT               PIC 9(4)    COMP VALUE ZERO.
002160 77  WS-CONTAINS-FOUND           PIC X(01)   VALUE 'N'.
002170     88  TEXT-CONTAINS-NEEDLE        VALUE 'Y'.
002180*
002190     COPY RESWLITS.
002200*
002210 PROCEDURE DIVISION.
002220*
002230 RESB02-MAIN SECTION.
002240*
002250 RESB02-010.
002260*
002270     OPEN INPUT  RESUME-MASTER.
002280     OPEN OUTPUT REVIEW-SCORE-OUT.
002290*
002300     PERFORM B-010-SCORE-ONE-RESUME THRU END-B-011-SCORE-AND-WRITE
002310         UNTIL MASTER-EOF.
002320*
002330     CLOSE RESUME-MASTER.
002340     CLOSE REVIEW-SCORE-OUT.
002350*
002360     PERFORM Z-010-PRINT-SUMMARY.
002370     STOP RUN.
002380*
002390 A-010-READ-MASTER.
002400*
002410     READ RESUME-MASTER INTO RESUME-MASTER-REC
002420         AT END
002430             SET MASTER-EOF TO TRUE
002440     END-READ.
002450*
002460 END-A-010-READ-MASTER.
002470     EXIT.
002480*
002490*--------------------------------------------------------------*
002500* B-010 reads and, on EOF, falls straight out through the GO TO
002510* to the exit of the range the main paragraph PERFORMs THRU - the
002520* scoring work in B-011 never runs against a record that was not
002530* actually read, same shape as this shop's other batch jobs use
002540* for their read/EOF logic.
002550*--------------------------------------------------------------*
002560 B-010-SCORE-ONE-RESUME.
002570*
002580     PERFORM A-010-READ-MASTER.
002590     IF  MASTER-EOF
002600         GO TO END-B-011-SCORE-AND-WRITE
002610     END-IF.
002620     MOVE SPACES TO WS-TEXT-LOWER.
002630     MOVE RESU-TEXT TO WS-TEXT-UPPER.
002640     INSPECT WS-TEXT-UPPER CONVERTING
002650         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
002660         'abcdefghijklmnopqrstuvwxyz'.
002670     MOVE WS-TEXT-UPPER TO WS-TEXT-LOWER.
002680*
002690     PERFORM B-015-COMPUTE-TEXT-LEN.
002700     PERFORM B-031-CHECK-PHONE-PATTERN.
002710     PERFORM B-032-CHECK-EMAIL-PATTERN.
002720*
002730 B-011-SCORE-AND-WRITE.
002740*
002750     PERFORM B-020-SCORE-FORMAT.
002760     PERFORM B-030-SCORE-CONTENT.
002770     PERFORM B-040-SCORE-KEYWORDS.
002780     PERFORM B-050-SCORE-OVERALL.
002790*
002800     PERFORM C-010-BUILD-FEEDBACK.
002810     PERFORM C-020-BUILD-SUGGESTIONS.
002820*
002830     PERFORM D-010-WRITE-SCORE.
002840     ADD 1 TO WS-RESUMES-PROCESSED.
002850*
002860 END-B-011-SCORE-AND-WRITE.
002870     EXIT.
002880*
002890*--------------------------------------------------------------*
002900* FORMAT-SCORE: start at 60.00, +20.00 for a trailing .pdf
002910* (case-insensitive), -10.00 if the name is shorter than 5 or
002920* longer than 50 characters, capped at 100.00.  No floor is
002930* applied - a pathological name can drive this below zero and
002940* that is carried through deliberately, the same as upstream.
002950*--------------------------------------------------------------*
002960 B-020-SCORE-FORMAT.
002970*
002980     MOVE 60.00 TO WS-FORMAT-SCORE.
002990     MOVE RESU-FILE-NAME TO WS-FILE-NAME-UPPER.
003000     INSPECT WS-FILE-NAME-UPPER CONVERTING
003010         'abcdefghijklmnopqrstuvwxyz' TO
003020         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003030*
003040     PERFORM B-021-LENGTH-OF-FILE-NAME.
003050*
003060     IF  WS-FILE-NAME-LEN >= 4
003070         AND WS-FILE-NAME-UPPER
003080                 (WS-FILE-NAME-LEN - 3 : 4) = '.PDF'
003090         ADD 20.00 TO WS-FORMAT-SCORE
003100     END-IF.
003110*
003120     IF  WS-FILE-NAME-LEN < 5
003130         OR WS-FILE-NAME-LEN > 50
003140         SUBTRACT 10.00 FROM WS-FORMAT-SCORE
003150     END-IF.
003160*
003170     IF  WS-FORMAT-SCORE > 100.00
003180         MOVE 100.00 TO WS-FORMAT-SCORE
003190     END-IF.
003200*
003210 END-B-020-SCORE-FORMAT.
003220     EXIT.
003230*
003240 B-021-LENGTH-OF-FILE-NAME.
003250*
003260     MOVE 255 TO WS-FILE-NAME-LEN.
003270     PERFORM B-022-BACK-UP-FILE-NAME-LEN
003280         UNTIL WS-FILE-NAME-LEN = ZERO
003290         OR WS-FILE-NAME-UPPER (WS-FILE-NAME-LEN : 1) NOT = SPACE.
003300*
003310 END-B-021-LENGTH-OF-FILE-NAME.
003320     EXIT.
003330*
003340 B-022-BACK-UP-FILE-NAME-LEN.
003350*
003360     SUBTRACT 1 FROM WS-FILE-NAME-LEN.
003370*
003380 END-B-022-BACK-UP-FILE-NAME-LEN.
003390     EXIT.
003400*
003410*--------------------------------------------------------------*
003420* Trailing length of the extracted text itself, same trailing-
003430* blank-strip technique as B-021, needed for the 500-character
003440* SUGGESTIONS-TEXT test in C-020.
003450*--------------------------------------------------------------*
003460 B-015-COMPUTE-TEXT-LEN.
003470*
003480     MOVE 4000 TO WS-TEXT-LEN.
003490     PERFORM B-016-BACK-UP-TEXT-LEN
003500         UNTIL WS-TEXT-LEN = ZERO
003510         OR WS-TEXT-LOWER (WS-TEXT-LEN : 1) NOT = SPACE.
003520*
003530 END-B-015-COMPUTE-TEXT-LEN.
003540     EXIT.
003550*
003560 B-016-BACK-UP-TEXT-LEN.
003570*
003580     SUBTRACT 1 FROM WS-TEXT-LEN.
003590*
003600 END-B-016-BACK-UP-TEXT-LEN.
003610     EXIT.
003620*
003630*--------------------------------------------------------------*
003640* Loose phone-number scan: 3 digits, an optional '-' or '.', 3
003650* more digits, another optional '-' or '.', 4 more digits.  Used
003660* by B-030 as an alternate to the literal word PHONE - added by
003670* REQ 904 when dotted-format numbers were slipping past both
003680* tests.
003690*--------------------------------------------------------------*
003700 B-031-CHECK-PHONE-PATTERN.
003710*
003720     MOVE 'N' TO WS-PHONE-FOUND.
003730     PERFORM B-035-SCAN-ONE-PHONE-POSITION
003740         VARYING WS-PHONE-IX FROM 1 BY 1
003750         UNTIL WS-PHONE-IX > 3991 OR PHONE-PATTERN-FOUND.
003760*
003770 END-B-031-CHECK-PHONE-PATTERN.
003780     EXIT.
003790*
003800 B-035-SCAN-ONE-PHONE-POSITION.
003810*
003820     IF  WS-TEXT-LOWER (WS-PHONE-IX : 3) IS NUMERIC
003830         PERFORM B-033-TRY-PHONE-GROUPS
003840     END-IF.
003850*
003860 END-B-035-SCAN-ONE-PHONE-POSITION.
003870     EXIT.
003880*
003890 B-033-TRY-PHONE-GROUPS.
003900*
003910     MOVE 0 TO WS-SEP1-LEN.
003920     IF  WS-TEXT-LOWER (WS-PHONE-IX + 3 : 1) = '-'
003930         OR WS-TEXT-LOWER (WS-PHONE-IX + 3 : 1) = '.'
003940         MOVE 1 TO WS-SEP1-LEN
003950     END-IF.
003960     COMPUTE WS-P2 = WS-PHONE-IX + 3 + WS-SEP1-LEN.
003970*
003980     IF  WS-TEXT-LOWER (WS-P2 : 3) IS NUMERIC
003990         MOVE 0 TO WS-SEP2-LEN
004000         IF  WS-TEXT-LOWER (WS-P2 + 3 : 1) = '-'
004010             OR WS-TEXT-LOWER (WS-P2 + 3 : 1) = '.'
004020             MOVE 1 TO WS-SEP2-LEN
004030         END-IF
004040         COMPUTE WS-P3 = WS-P2 + 3 + WS-SEP2-LEN
004050         IF  WS-TEXT-LOWER (WS-P3 : 4) IS NUMERIC
004060             SET PHONE-PATTERN-FOUND TO TRUE
004070         END-IF
004080     END-IF.
004090*
004100 END-B-033-TRY-PHONE-GROUPS.
004110     EXIT.
004120*
004130*--------------------------------------------------------------*
004140* Full email-address scan: an '@' with at least one character
004150* right after it, then a '.' somewhere in the next 30 characters
004160* (before the next blank) with a non-blank character following
004170* it.  Distinct from the simple "contains @" test in B-030 - this
004180* one backs the SUGGESTIONS-TEXT missing-email line in C-020.
004190*--------------------------------------------------------------*
004200 B-032-CHECK-EMAIL-PATTERN.
004210*
004220     MOVE 'N' TO WS-EMAIL-FOUND.
004230     PERFORM B-036-SCAN-ONE-EMAIL-POSITION
004240         VARYING WS-EMAIL-AT-POS FROM 2 BY 1
004250         UNTIL WS-EMAIL-AT-POS > 3997 OR FULL-EMAIL-FOUND.
004260*
004270 END-B-032-CHECK-EMAIL-PATTERN.
004280     EXIT.
004290*
004300 B-036-SCAN-ONE-EMAIL-POSITION.
004310*
004320     IF  WS-TEXT-LOWER (WS-EMAIL-AT-POS : 1) = '@'
004330         PERFORM B-034-CHECK-EMAIL-DOMAIN
004340     END-IF.
004350*
004360 END-B-036-SCAN-ONE-EMAIL-POSITION.
004370     EXIT.
004380*
004390 B-034-CHECK-EMAIL-DOMAIN.
004400*
004410     MOVE 'N' TO WS-DOM-OK.
004420     PERFORM B-037-SCAN-ONE-DOMAIN-POSITION
004430         VARYING WS-SCAN-POS FROM WS-EMAIL-AT-POS + 2 BY 1
004440         UNTIL WS-SCAN-POS > WS-EMAIL-AT-POS + 30
004450         OR WS-SCAN-POS > 3999
004460         OR WS-TEXT-LOWER (WS-SCAN-POS : 1) = SPACE
004470         OR WS-DOM-OK = 'Y'.
004480     IF  WS-DOM-OK = 'Y'
004490         SET FULL-EMAIL-FOUND TO TRUE
004500     END-IF.
004510*
004520 END-B-034-CHECK-EMAIL-DOMAIN.
004530     EXIT.
004540*
004550 B-037-SCAN-ONE-DOMAIN-POSITION.
004560*
004570     IF  WS-TEXT-LOWER (WS-SCAN-POS : 1) = '.'
004580         AND WS-TEXT-LOWER (WS-SCAN-POS + 1 : 1) NOT = SPACE
004590         MOVE 'Y' TO WS-DOM-OK
004600     END-IF.
004610*
004620 END-B-037-SCAN-ONE-DOMAIN-POSITION.
004630     EXIT.
004640*
004650*--------------------------------------------------------------*
004660* CONTENT-SCORE: 20.00 flat if there is no text.  Otherwise
004670* start at 50.00 and add fixed amounts for each section/contact
004680* cue found, capped at 100.00.
004690*--------------------------------------------------------------*
004700 B-030-SCORE-CONTENT.
004710*
004720     IF  RESU-TEXT = SPACES
004730         MOVE 20.00 TO WS-CONTENT-SCORE
004740     ELSE
004750         MOVE 50.00 TO WS-CONTENT-SCORE
004760*
004770         MOVE 'experience' TO WS-NEEDLE
004780         PERFORM J-020-TEXT-CONTAINS-NEEDLE
004790         IF  NOT TEXT-CONTAINS-NEEDLE
004800             MOVE 'employment' TO WS-NEEDLE
004810             PERFORM J-020-TEXT-CONTAINS-NEEDLE
004820         END-IF
004830         IF  TEXT-CONTAINS-NEEDLE
004840             ADD 15.00 TO WS-CONTENT-SCORE
004850         END-IF
004860*
004870         MOVE 'education' TO WS-NEEDLE
004880         PERFORM J-020-TEXT-CONTAINS-NEEDLE
004890         IF  NOT TEXT-CONTAINS-NEEDLE
004900             MOVE 'degree' TO WS-NEEDLE
004910             PERFORM J-020-TEXT-CONTAINS-NEEDLE
004920         END-IF
004930         IF  TEXT-CONTAINS-NEEDLE
004940             ADD 10.00 TO WS-CONTENT-SCORE
004950         END-IF
004960*
004970         MOVE 'skill' TO WS-NEEDLE
004980         PERFORM J-020-TEXT-CONTAINS-NEEDLE
004990         IF  TEXT-CONTAINS-NEEDLE
005000             ADD 10.00 TO WS-CONTENT-SCORE
005010         END-IF
005020*
005030         MOVE 'project' TO WS-NEEDLE
005040         PERFORM J-020-TEXT-CONTAINS-NEEDLE
005050         IF  NOT TEXT-CONTAINS-NEEDLE
005060             MOVE 'achievement' TO WS-NEEDLE
005070             PERFORM J-020-TEXT-CONTAINS-NEEDLE
005080         END-IF
005090         IF  TEXT-CONTAINS-NEEDLE
005100             ADD 10.00 TO WS-CONTENT-SCORE
005110         END-IF
005120*
005130         MOVE 'certification' TO WS-NEEDLE
005140         PERFORM J-020-TEXT-CONTAINS-NEEDLE
005150         IF  NOT TEXT-CONTAINS-NEEDLE
005160             MOVE 'license' TO WS-NEEDLE
005170             PERFORM J-020-TEXT-CONTAINS-NEEDLE
005180         END-IF
005190         IF  TEXT-CONTAINS-NEEDLE
005200             ADD 5.00 TO WS-CONTENT-SCORE
005210         END-IF
005220*
005230         MOVE 'email' TO WS-NEEDLE
005240         PERFORM J-020-TEXT-CONTAINS-NEEDLE
005250         IF  NOT TEXT-CONTAINS-NEEDLE
005260             MOVE '@' TO WS-NEEDLE
005270             PERFORM J-020-TEXT-CONTAINS-NEEDLE
005280         END-IF
005290         IF  TEXT-CONTAINS-NEEDLE
005300             ADD 5.00 TO WS-CONTENT-SCORE
005310         END-IF
005320*
005330         MOVE 'phone' TO WS-NEEDLE
005340         PERFORM J-020-TEXT-CONTAINS-NEEDLE
005350         IF  TEXT-CONTAINS-NEEDLE
005360             OR PHONE-PATTERN-FOUND
005370             ADD 5.00 TO WS-CONTENT-SCORE
005380         END-IF
005390*
005400         IF  WS-CONTENT-SCORE > 100.00
005410             MOVE 100.00 TO WS-CONTENT-SCORE
005420         END-IF
005430     END-IF.
005440*
005450 END-B-030-SCORE-CONTENT.
005460     EXIT.
005470*
005480*--------------------------------------------------------------*
005490* KEYWORD-SCORE: 20.00 flat if there is no text.  Otherwise
005500* start at 40.00, +2.00 per technical keyword found (13
005510* possible), +1.50 per soft-skill keyword found (7 possible),
005520* capped at 100.00.
005530*--------------------------------------------------------------*
005540 B-040-SCORE-KEYWORDS.
005550*
005560     IF  RESU-TEXT = SPACES
005570         MOVE 20.00 TO WS-KEYWORD-SCORE
005580     ELSE
005590         MOVE 40.00 TO WS-KEYWORD-SCORE
005600*
005610         PERFORM B-041-SCORE-ONE-TECH-KEYWORD
005620             VARYING RESW-TK-IX FROM 1 BY 1
005630                 UNTIL RESW-TK-IX > 13
005640*
005650         PERFORM B-042-SCORE-ONE-SOFT-KEYWORD
005660             VARYING RESW-SK-IX FROM 1 BY 1
005670                 UNTIL RESW-SK-IX > 7
005680*
005690         IF  WS-KEYWORD-SCORE > 100.00
005700             MOVE 100.00 TO WS-KEYWORD-SCORE
005710         END-IF
005720     END-IF.
005730*
005740 END-B-040-SCORE-KEYWORDS.
005750     EXIT.
005760*
005770 B-041-SCORE-ONE-TECH-KEYWORD.
005780*
005790     MOVE RESW-TECH-KEYWORD (RESW-TK-IX) TO WS-NEEDLE.
005800     PERFORM J-020-TEXT-CONTAINS-NEEDLE.
005810     IF  TEXT-CONTAINS-NEEDLE
005820         ADD 2.00 TO WS-KEYWORD-SCORE
005830     END-IF.
005840*
005850 END-B-041-SCORE-ONE-TECH-KEYWORD.
005860     EXIT.
005870*
005880 B-042-SCORE-ONE-SOFT-KEYWORD.
005890*
005900     MOVE RESW-SOFT-KEYWORD (RESW-SK-IX) TO WS-NEEDLE.
005910     PERFORM J-020-TEXT-CONTAINS-NEEDLE.
005920     IF  TEXT-CONTAINS-NEEDLE
005930         ADD 1.50 TO WS-KEYWORD-SCORE
005940     END-IF.
005950*
005960 END-B-042-SCORE-ONE-SOFT-KEYWORD.
005970     EXIT.
005980*
005990*--------------------------------------------------------------*
006000* OVERALL-SCORE: average of the three, rounded to 2 decimals,
006010* capped at 100.00.  All three addends already carry 2 decimal
006020* places, so the divide by 3 is the only place rounding enters.
006030*--------------------------------------------------------------*
006040 B-050-SCORE-OVERALL.
006050*
006060     COMPUTE WS-SCORE-SUM ROUNDED =
006070         (WS-FORMAT-SCORE + WS-CONTENT-SCORE + WS-KEYWORD-SCORE)
006080             / 3.
006090     MOVE WS-SCORE-SUM TO WS-OVERALL-SCORE.
006100*
006110     IF  WS-OVERALL-SCORE > 100.00
006120         MOVE 100.00 TO WS-OVERALL-SCORE
006130     END-IF.
006140*
006150 END-B-050-SCORE-OVERALL.
006160     EXIT.
006170*
006180*--------------------------------------------------------------*
006190* FEEDBACK-TEXT: exactly 3 lines, one per component score,
006200* worded by tier.  Tier boundaries are inclusive on the lower
006210* bound (>= 80 excellent, >= 60 good, else needs-work).
006220*--------------------------------------------------------------*
006230 C-010-BUILD-FEEDBACK.
006240*
006250     MOVE SPACES TO SCOR-FEEDBACK-TEXT.
006260*
006270     IF  WS-FORMAT-SCORE >= 80.00
006280         STRING RESW-FMT-EXCELLENT DELIMITED BY '  '
006290             INTO SCOR-FEEDBACK-TEXT
006300     ELSE
006310         IF  WS-FORMAT-SCORE >= 60.00
006320             STRING RESW-FMT-GOOD DELIMITED BY '  '
006330                 INTO SCOR-FEEDBACK-TEXT
006340         ELSE
006350             STRING RESW-FMT-NEEDSWORK DELIMITED BY '  '
006360                 INTO SCOR-FEEDBACK-TEXT
006370         END-IF
006380     END-IF.
006390*
006400     PERFORM C-011-APPEND-CONTENT-LINE.
006410     PERFORM C-012-APPEND-KEYWORD-LINE.
006420*
006430 END-C-010-BUILD-FEEDBACK.
006440     EXIT.
006450*
006460 C-011-APPEND-CONTENT-LINE.
006470*
006480     IF  WS-CONTENT-SCORE >= 80.00
006490         MOVE RESW-CNT-EXCELLENT TO WS-FEEDBACK-LINE
006500         PERFORM C-015-APPEND-FEEDBACK-LINE
006510     ELSE
006520         IF  WS-CONTENT-SCORE >= 60.00
006530             MOVE RESW-CNT-GOOD TO WS-FEEDBACK-LINE
006540             PERFORM C-015-APPEND-FEEDBACK-LINE
006550         ELSE
006560             MOVE RESW-CNT-NEEDSWORK TO WS-FEEDBACK-LINE
006570             PERFORM C-015-APPEND-FEEDBACK-LINE
006580         END-IF
006590     END-IF.
006600*
006610 END-C-011-APPEND-CONTENT-LINE.
006620     EXIT.
006630*
006640 C-012-APPEND-KEYWORD-LINE.
006650*
006660     IF  WS-KEYWORD-SCORE >= 80.00
006670         MOVE RESW-KEY-EXCELLENT TO WS-FEEDBACK-LINE
006680         PERFORM C-015-APPEND-FEEDBACK-LINE
006690     ELSE
006700         IF  WS-KEYWORD-SCORE >= 60.00
006710             MOVE RESW-KEY-GOOD TO WS-FEEDBACK-LINE
006720             PERFORM C-015-APPEND-FEEDBACK-LINE
006730         ELSE
006740             MOVE RESW-KEY-NEEDSWORK TO WS-FEEDBACK-LINE
006750             PERFORM C-015-APPEND-FEEDBACK-LINE
006760         END-IF
006770     END-IF.
006780*
006790 END-C-012-APPEND-KEYWORD-LINE.
006800     EXIT.
006810*
006820*    Standard PERFORM takes no parameter - WS-FEEDBACK-LINE is
006830*    set by the caller immediately above each of these PERFORMs
006840*    and consumed here by the one append paragraph they share.
006850*
006860 C-015-APPEND-FEEDBACK-LINE.
006870*
006880     STRING SCOR-FEEDBACK-TEXT DELIMITED BY '  '
006890             ' - ' DELIMITED BY SIZE
006900             WS-FEEDBACK-LINE DELIMITED BY '  '
006910         INTO SCOR-FEEDBACK-TEXT.
006920*
006930 END-C-015-APPEND-FEEDBACK-LINE.
006940     EXIT.
006950*
006960*--------------------------------------------------------------*
006970* SUGGESTIONS-TEXT: if there is no text, the entire field is
006980* the fixed "could not be extracted" sentence and nothing else
006990* is appended.  Otherwise one line per missing section cue,
007000* one line if the text does not carry a full e-mail address,
007010* one line if the text runs under 500 characters, and 3
007020* constant closing lines regardless of any of the above.
007030*--------------------------------------------------------------*
007040 C-020-BUILD-SUGGESTIONS.
007050*
007060     MOVE SPACES TO SCOR-SUGGESTIONS-TEXT.
007070*
007080     IF  RESU-TEXT = SPACES
007090         MOVE RESW-SUG-NOTEXT TO SCOR-SUGGESTIONS-TEXT
007100     ELSE
007110         MOVE 'experience' TO WS-NEEDLE
007120         PERFORM J-020-TEXT-CONTAINS-NEEDLE
007130         IF  NOT TEXT-CONTAINS-NEEDLE
007140             MOVE RESW-SUG-NOEXPER TO WS-SUGG-LINE
007150             PERFORM C-025-APPEND-SUGG-LINE
007160         END-IF
007170*
007180         MOVE 'education' TO WS-NEEDLE
007190         PERFORM J-020-TEXT-CONTAINS-NEEDLE
007200         IF  NOT TEXT-CONTAINS-NEEDLE
007210             MOVE RESW-SUG-NOEDUC TO WS-SUGG-LINE
007220             PERFORM C-025-APPEND-SUGG-LINE
007230         END-IF
007240*
007250         MOVE 'skill' TO WS-NEEDLE
007260         PERFORM J-020-TEXT-CONTAINS-NEEDLE
007270         IF  NOT TEXT-CONTAINS-NEEDLE
007280             MOVE RESW-SUG-NOSKILL TO WS-SUGG-LINE
007290             PERFORM C-025-APPEND-SUGG-LINE
007300         END-IF
007310*
007320         MOVE 'project' TO WS-NEEDLE
007330         PERFORM J-020-TEXT-CONTAINS-NEEDLE
007340         IF  NOT TEXT-CONTAINS-NEEDLE
007350             MOVE RESW-SUG-NOPROJ TO WS-SUGG-LINE
007360             PERFORM C-025-APPEND-SUGG-LINE
007370         END-IF
007380*
007390         IF  NOT FULL-EMAIL-FOUND
007400             MOVE RESW-SUG-NOEMAIL TO WS-SUGG-LINE
007410             PERFORM C-025-APPEND-SUGG-LINE
007420         END-IF
007430*
007440         IF  WS-TEXT-LEN < 500
007450             MOVE RESW-SUG-EXPAND TO WS-SUGG-LINE
007460             PERFORM C-025-APPEND-SUGG-LINE
007470         END-IF
007480*
007490         MOVE RESW-SUG-GRAMMAR  TO WS-SUGG-LINE.
007500         PERFORM C-025-APPEND-SUGG-LINE.
007510         MOVE RESW-SUG-VERBS    TO WS-SUGG-LINE.
007520         PERFORM C-025-APPEND-SUGG-LINE.
007530         MOVE RESW-SUG-QUANTIFY TO WS-SUGG-LINE.
007540         PERFORM C-025-APPEND-SUGG-LINE.
007550     END-IF.
007560*
007570 END-C-020-BUILD-SUGGESTIONS.
007580     EXIT.
007590*
007600 C-025-APPEND-SUGG-LINE.
007610*
007620     IF  SCOR-SUGGESTIONS-TEXT = SPACES
007630         STRING WS-SUGG-LINE DELIMITED BY '  '
007640             INTO SCOR-SUGGESTIONS-TEXT
007650     ELSE
007660         STRING SCOR-SUGGESTIONS-TEXT DELIMITED BY '  '
007670                 '; ' DELIMITED BY SIZE
007680                 WS-SUGG-LINE DELIMITED BY '  '
007690             INTO SCOR-SUGGESTIONS-TEXT
007700     END-IF.
007710*
007720 END-C-025-APPEND-SUGG-LINE.
007730     EXIT.
007740*
007750 D-010-WRITE-SCORE.
007760*
007770     MOVE RESU-RESUME-ID         TO SCOR-RESUME-ID.
007780     MOVE WS-OVERALL-SCORE       TO SCOR-OVERALL-SCORE.
007790     MOVE WS-FORMAT-SCORE        TO SCOR-FORMAT-SCORE.
007800     MOVE WS-CONTENT-SCORE       TO SCOR-CONTENT-SCORE.
007810     MOVE WS-KEYWORD-SCORE       TO SCOR-KEYWORD-SCORE.
007820*
007830     WRITE REVIEW-SCORE-REC.
007840*
007850 END-D-010-WRITE-SCORE.
007860     EXIT.
007870*
007880*--------------------------------------------------------------*
007890* Length-of-needle back-up, same trailing-blank-strip technique
007900* as B-021/B-015 above - shared by every J-020 call since each
007910* one leaves the search word in WS-NEEDLE first.
007920*--------------------------------------------------------------*
007930 J-010-LENGTH-OF-NEEDLE.
007940*
007950     MOVE 20 TO WS-NEEDLE-LEN.
007960     PERFORM J-011-BACK-UP-NEEDLE-LEN
007970         UNTIL WS-NEEDLE-LEN = ZERO
007980         OR WS-NEEDLE (WS-NEEDLE-LEN : 1) NOT = SPACE.
007990*
008000 END-J-010-LENGTH-OF-NEEDLE.
008010     EXIT.
008020*
008030 J-011-BACK-UP-NEEDLE-LEN.
008040*
008050     SUBTRACT 1 FROM WS-NEEDLE-LEN.
008060*
008070 END-J-011-BACK-UP-NEEDLE-LEN.
008080     EXIT.
008090*
008100*--------------------------------------------------------------*
008110* Manual substring scan of the 4000-byte extracted text - there
008120* is no "IS CONTAINING" compare in COBOL, so this walks every
008130* legal starting position and compares WS-NEEDLE-LEN bytes at a
008140* time, same shape as the B-031 phone-pattern scan above.  Used
008150* by B-030, B-041, B-042 and C-020.
008160*--------------------------------------------------------------*
008170 J-020-TEXT-CONTAINS-NEEDLE.
008180*
008190     MOVE 'N' TO WS-CONTAINS-FOUND.
008200     PERFORM J-010-LENGTH-OF-NEEDLE.
008210     IF  WS-NEEDLE-LEN > ZERO
008220         COMPUTE WS-SCAN-LIMIT = 4000 - WS-NEEDLE-LEN + 1
008230         PERFORM J-021-SCAN-ONE-TEXT-POSITION
008240             VARYING WS-SCAN-IX FROM 1 BY 1
008250             UNTIL WS-SCAN-IX > WS-SCAN-LIMIT
008260             OR TEXT-CONTAINS-NEEDLE
008270     END-IF.
008280*
008290 END-J-020-TEXT-CONTAINS-NEEDLE.
008300     EXIT.
008310*
008320 J-021-SCAN-ONE-TEXT-POSITION.
008330*
008340     IF  WS-TEXT-LOWER (WS-SCAN-IX : WS-NEEDLE-LEN)
008350             = WS-NEEDLE (1 : WS-NEEDLE-LEN)
008360         SET TEXT-CONTAINS-NEEDLE TO TRUE
008370     END-IF.
008380*
008390 END-J-021-SCAN-ONE-TEXT-POSITION.
008400     EXIT.
008410*
008420 Z-010-PRINT-SUMMARY.
008430*
008440     DISPLAY 'RESB02 - REVIEW SCORING'.
008450     DISPLAY '  RESUMES PROCESSED: ' WS-RESUMES-PROCESSED.
008460*
008470 END-Z-010-PRINT-SUMMARY.
008480     EXIT.
