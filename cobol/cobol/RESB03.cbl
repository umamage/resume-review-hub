000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RESB03.
000120 AUTHOR.       R. J. MALLORY.
000130 INSTALLATION. GREAT LAKES EMPLOYMENT SERVICES.
000140 DATE-WRITTEN. SEPTEMBER 1987.
000150 DATE-COMPILED.
000160 SECURITY.     GREAT LAKES EMPLOYMENT SERVICES - INTERNAL USE.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      resb03.cbl                                             *
000220*      Great Lakes Employment Services - Data Center          *
000230*                                                              *
000240* Element of the RESBATCH resume-scoring / job-matching suite *
000250*               @BANNER_END@                                  *
000260*                                                             *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*    DESCRIPTION
000310*
000320* RESB03 is the JOB SUGGESTION GENERATION step.  For every
000330* resume on RESUME-MASTER it writes the same 5 fixed job
000340* templates, in the same fixed order, every time - only the
000350* MATCH-SCORE (keyword count against the extracted text) and
000360* the templated DESCRIPTION/REQUIRED-SKILLS text differ from
000370* one resume to the next.  Output goes to JOB-SUGGESTION-MASTER,
000380* a RELATIVE file addressed by a computed slot number - the
000390* suite has no indexed file support on this machine, so a
000400* relative-record-number formula over (RESUME-ID, SUGG-SEQ)
000410* stands in for what would otherwise be a keyed table.
000420*
000430***************************************************************
000440*     AMENDMENT HISTORY
000450*
000460*      DATE      INIT  DESCRIPTION
000470*      09/21/87  RJM   ORIGINAL PROGRAM - PROJECT RES-014
000480*      11/19/98  DLF   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000490*      05/06/03  SRP   ADDED RANKED-SUGGESTIONS DISPLAY, REQ 2241
000500*      09/16/03  SRP   RESMAST NOW OPENED RELATIVE (READ ONLY
000510*                      IMPACT), MATCHES RESB04 LOOKUP, REQ 2299
000520*      10/03/03  SRP   FILE-CONTROL RESTYLED TO MATCH THE SAMOS1/
000530*                      SAMII1 ASSIGN/ACCESS/FILE STATUS LAYOUT
000540*                      THIS SHOP'S OTHER BATCH JOBS USE, REQ 2311
000550*      10/03/03  SRP   A-010/B-010 NOW ONE PERFORM-THRU RANGE WITH
000560*                      THE EOF TEST FALLING OUT THROUGH A GO TO,
000570*                      REQ 2311
000580*      10/07/03  SRP   D-011/E-010 "IS CONTAINING" WAS NEVER A
000590*                      VALID COMPARE - REWRITTEN AS A MANUAL SCAN
000600*                      THROUGH NEW J-0XX PARAGRAPHS, REQ 2317.
000610*                      ALSO WIDENED RESWLITS DESC-TRAILER AND
000620*                      REWRAPPED LINES RUNNING PAST COLUMN 72
000630***************************************************************
000640*     FILES
000650*
000660*     RESUME-MASTER          - input, read straight through in
000670*                              RESU-RESUME-ID order; RELATIVE
000680*                              organization, same physical file
000690*                              RESB04 opens RANDOM
000700*     JOB-SUGGESTION-MASTER  - output, 5 slots written per
000710*                              resume, RELATIVE KEY computed in
000720*                              paragraph G-010
000730*
000740***************************************************************
000750*     COPYBOOKS
000760*
000770*     RESWRESU - RESUME-RECORD layout
000780*     RESWSUGG - JOB-SUGGESTION-RECORD layout
000790*     RESWLITS - the 5 fixed job templates and their wording
000800*
000810***************************************************************
000820*
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890*
000900*    SELECT layout follows this shop's own SAMOS1/SAMII1 batch
000910*    jobs - ASSIGN, then ORGANIZATION/ACCESS/KEY/FILE STATUS each
000920*    lined up on their own IS, ORGANIZATION only stated when it is
000930*    not the SEQUENTIAL default.
000940*
000950     SELECT RESUME-MASTER          ASSIGN TO RESMAST
000960            ORGANIZATION IS  RELATIVE
000970            ACCESS       IS  SEQUENTIAL
000980            FILE STATUS  IS  FS-RESUME-MASTER.
000990*
001000     SELECT JOB-SUGGESTION-MASTER   ASSIGN TO JSUGMAST
001010            ORGANIZATION IS  RELATIVE
001020            ACCESS       IS  RANDOM
001030            RELATIVE KEY IS  WS-SUGG-RRN
001040            FILE STATUS  IS  FS-JOB-SUGGESTION-MASTER.
001050*
001060 DATA DIVISION.
001070*
001080 FILE SECTION.
001090*
001100 FD  RESUME-MASTER
001110     DATA RECORD IS RESUME-MASTER-REC.
001120 01  RESUME-MASTER-REC.
001130     COPY RESWRESU.
001140*
001150 FD  JOB-SUGGESTION-MASTER
001160     DATA RECORD IS JOB-SUGGESTION-REC.
001170 01  JOB-SUGGESTION-REC.
001180     COPY RESWSUGG.
001190*
001200 WORKING-STORAGE SECTION.
001210*
001220 01  WS-DEBUG-DETAILS.
001230     05  FILLER                  PIC X(32)
001240             VALUE 'RESB03-------WORKING STORAGE  '.
001250*
001260 01  WS-FILE-STATUSES.
001270     05  FS-RESUME-MASTER            PIC X(02)  VALUE '00'.
001280     05  FS-JOB-SUGGESTION-MASTER    PIC X(02)  VALUE '00'.
001290     05  FILLER                      PIC X(02)  VALUE SPACES.
001300 01  WS-FILE-STATUSES-NUM REDEFINES WS-FILE-STATUSES.
001310     05  FS-RESUME-MASTER-NUM        PIC 99.
001320     05  FS-JOB-SUGGESTION-MASTER-NUM PIC 99.
001330*
001340*    Run date, same habit as RESB01/RESB02.
001350*
001360 01  WS-TODAY.
001370     05  WS-TODAY-YYMMDD             PIC 9(6)   VALUE ZERO.
001380 01  WS-TODAY-YMD REDEFINES WS-TODAY.
001390     05  WS-TODAY-YY                 PIC 99.
001400     05  WS-TODAY-MM                 PIC 99.
001410     05  WS-TODAY-DD                 PIC 99.
001420*
001430 77  WS-MASTER-EOF               PIC X(01)   VALUE 'N'.
001440     88  MASTER-EOF                  VALUE 'Y'.
001450*
001460 01  WS-COUNTERS.
001470     05  WS-RESUMES-PROCESSED    PIC 9(7)    COMP VALUE ZERO.
001480     05  WS-SUGGESTIONS-WRITTEN  PIC 9(7)    COMP VALUE ZERO.
001490     05  FILLER                  PIC X(01)   VALUE SPACES.
001500*
001510*    Working copy of the extracted text, lower-cased once per
001520*    resume - same trick as RESB02, needed for the keyword
001530*    match-count test in paragraph D-010.
001540*
001550 01  WS-TEXT-LOWER                           VALUE SPACES.
001560     05  WS-TEXT-LOWER-CHARS OCCURS 4000 TIMES
001570                             INDEXED BY WS-TL-IX
001580                                   PIC X(1).
001590 01  WS-TEXT-UPPER REDEFINES WS-TEXT-LOWER.
001600     05  WS-TEXT-UPPER-CHARS OCCURS 4000 TIMES
001610                             INDEXED BY WS-TU-IX
001620                                   PIC X(1).
001630*
001640*    Relative-record-number for JOB-SUGGESTION-MASTER, computed
001650*    fresh for every slot in paragraph G-010:
001660*        RRN = (RESUME-ID - 1) * 5 + SUGG-SEQ
001670*
001680 77  WS-SUGG-RRN                 PIC 9(9)    COMP VALUE ZERO.
001690*
001700*    Keyword-match working fields for paragraph D-010.
001710*
001720 77  WS-KW-IX                    PIC 9(1)    COMP VALUE ZERO.
001730 77  WS-MATCH-COUNT               PIC 9(1)    COMP VALUE ZERO.
001740 77  WS-MATCH-SCORE-WORK          PIC S9(3)V99 COMP-3 VALUE ZERO.
001750*
001760*    Manual substring-scan working fields for the J-0xx
001770*    paragraphs - same reference-modification scan technique
001780*    RESB02's B-031/B-032 use for the phone/e-mail patterns,
001790*    applied here to the keyword-match and job-title lookups.
001800*    Caller left-justifies the search word into WS-NEEDLE
001810*    before the PERFORM, same "caller sets, paragraph consumes"
001820*    habit as WS-FEEDBACK-LINE/WS-SUGG-LINE use over in RESB02.
001830*
001840 77  WS-NEEDLE                   PIC X(20)   VALUE SPACES.
001850 77  WS-NEEDLE-LEN               PIC 9(2)    COMP VALUE ZERO.
001860 77  WS-SCAN-IX                  PIC 9(4)    COMP VALUE ZERO.
001870 77  WS-SCAN-LIMIT               PIC 9(4)    COMP VALUE ZERO.
001880 77  WS-CONTAINS-FOUND           PIC X(01)   VALUE 'N'.
001890     88  TEXT-CONTAINS-NEEDLE        VALUE 'Y'.
001900*
001910*    One slot per template, kept after the write so paragraph
001920*    H-010 can rank the 5 by MATCH-SCORE without a re-read of
001930*    the file just written - this is the in-memory sort the
001940*    ranking rule calls for.
001950*
001960 01  WS-SUGG-SLOTS.
001970     05  WS-SUGG-SLOT OCCURS 5 TIMES
001980                      INDEXED BY WS-SS-IX.
001990         10  WS-SS-SEQ            PIC 9(1).
002000         10  WS-SS-TITLE          PIC X(40).
002010         10  WS-SS-SCORE          PIC 9(3)V99.
002020         10  FILLER               PIC X(01).
002030*
002040 01  WS-RANK-ORDER.
002050     05  WS-RANK-IX  OCCURS 5 TIMES PIC 9(1) COMP.
002060     05  FILLER                  PIC X(01)   VALUE SPACES.
002070*
002080 77  WS-SORT-I                    PIC 9(1)    COMP VALUE ZERO.
002090 77  WS-SORT-J                    PIC 9(1)    COMP VALUE ZERO.
002100 77  WS-SORT-TEMP                 PIC 9(1)    COMP VALUE ZERO.
002110*
002120     COPY RESWLITS.
002130*
002140 PROCEDURE DIVISION.
002150*
002160 RESB03-MAIN SECTION.
002170*
002180 RESB03-010.
002190*
002200     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002210     OPEN INPUT  RESUME-MASTER.
002220     OPEN OUTPUT JOB-SUGGESTION-MASTER.
002230*
002240     PERFORM B-010-PROCESS-ONE-RESUME
002250         THRU END-B-011-BUILD-AND-RANK
002260         UNTIL MASTER-EOF.
002270*
002280     CLOSE RESUME-MASTER.
002290     CLOSE JOB-SUGGESTION-MASTER.
002300*
002310     PERFORM Z-010-PRINT-SUMMARY.
002320     STOP RUN.
002330*
002340 A-010-READ-MASTER.
002350*
002360     READ RESUME-MASTER INTO RESUME-MASTER-REC
002370         AT END
002380             SET MASTER-EOF TO TRUE
002390     END-READ.
002400*
002410 END-A-010-READ-MASTER.
002420     EXIT.
002430*
002440*--------------------------------------------------------------*
002450* B-010 reads and, on EOF, falls straight out through the GO TO
002460* to the exit of the range the main paragraph PERFORMs THRU - the
002470* template-building/ranking work in B-011 never runs against a
002480* record that was not actually read, same shape as this shop's
002490* other batch jobs use for their read/EOF logic.
002500*--------------------------------------------------------------*
002510 B-010-PROCESS-ONE-RESUME.
002520*
002530     PERFORM A-010-READ-MASTER.
002540     IF  MASTER-EOF
002550         GO TO END-B-011-BUILD-AND-RANK
002560     END-IF.
002570     MOVE SPACES TO WS-TEXT-LOWER.
002580     MOVE RESU-TEXT TO WS-TEXT-UPPER.
002590     INSPECT WS-TEXT-UPPER CONVERTING
002600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
002610         'abcdefghijklmnopqrstuvwxyz'.
002620     MOVE WS-TEXT-UPPER TO WS-TEXT-LOWER.
002630*
002640 B-011-BUILD-AND-RANK.
002650*
002660     PERFORM C-010-BUILD-ONE-TEMPLATE
002670         VARYING RESW-JT-IX FROM 1 BY 1
002680             UNTIL RESW-JT-IX > 5.
002690*
002700     PERFORM H-010-RANK-AND-DISPLAY.
002710*
002720     ADD 1 TO WS-RESUMES-PROCESSED.
002730*
002740 END-B-011-BUILD-AND-RANK.
002750     EXIT.
002760*
002770*--------------------------------------------------------------*
002780* One template slot: title/company/location/employment-type and
002790* status are straight copies out of RESWLITS; MATCH-SCORE comes
002800* from D-010, REQUIRED-SKILLS from E-010, DESCRIPTION from
002810* F-010; the record is written and the RRN computed in G-010.
002820*--------------------------------------------------------------*
002830 C-010-BUILD-ONE-TEMPLATE.
002840*
002850     MOVE RESU-RESUME-ID         TO SUGG-RESUME-ID.
002860     MOVE RESW-JT-IX             TO SUGG-SUGG-SEQ.
002870     MOVE RESW-JT-TITLE (RESW-JT-IX)   TO SUGG-JOB-TITLE.
002880     MOVE RESW-JT-COMPANY (RESW-JT-IX) TO SUGG-COMPANY-NAME.
002890     MOVE RESW-LOCATION          TO SUGG-LOCATION.
002900     MOVE RESW-EMPL-TYPE         TO SUGG-EMPLOYMENT-TYPE.
002910     MOVE 'ACTIVE'               TO SUGG-STATUS.
002920*
002930     PERFORM D-010-COMPUTE-MATCH-SCORE.
002940     MOVE WS-MATCH-SCORE-WORK    TO SUGG-MATCH-SCORE.
002950*
002960     PERFORM E-010-LOOKUP-REQUIRED-SKILLS.
002970     PERFORM F-010-BUILD-DESCRIPTION.
002980*
002990     PERFORM G-010-WRITE-SUGGESTION.
003000*
003010     MOVE RESW-JT-IX             TO WS-SS-SEQ (RESW-JT-IX).
003020     MOVE SUGG-JOB-TITLE         TO WS-SS-TITLE (RESW-JT-IX).
003030     MOVE SUGG-MATCH-SCORE       TO WS-SS-SCORE (RESW-JT-IX).
003040*
003050 END-C-010-BUILD-ONE-TEMPLATE.
003060     EXIT.
003070*
003080*--------------------------------------------------------------*
003090* MATCH-SCORE: 50.00 base, +15.00 per keyword of this template's
003100* 3-keyword set found as a substring of the lower-cased text,
003110* capped at 100.00 (which 3-for-3 never reaches - 50+45=95.00).
003120*--------------------------------------------------------------*
003130 D-010-COMPUTE-MATCH-SCORE.
003140*
003150     MOVE 0 TO WS-MATCH-COUNT.
003160     PERFORM D-011-CHECK-ONE-KEYWORD
003170         VARYING WS-KW-IX FROM 1 BY 1 UNTIL WS-KW-IX > 3.
003180*
003190     COMPUTE WS-MATCH-SCORE-WORK =
003200         50.00 + (WS-MATCH-COUNT * 15.00).
003210     IF  WS-MATCH-SCORE-WORK > 100.00
003220         MOVE 100.00 TO WS-MATCH-SCORE-WORK
003230     END-IF.
003240*
003250 END-D-010-COMPUTE-MATCH-SCORE.
003260     EXIT.
003270*
003280 D-011-CHECK-ONE-KEYWORD.
003290*
003300     MOVE RESW-JT-KEYWORD (RESW-JT-IX, WS-KW-IX) TO WS-NEEDLE.
003310     PERFORM J-020-TEXT-CONTAINS-NEEDLE.
003320     IF  TEXT-CONTAINS-NEEDLE
003330         ADD 1 TO WS-MATCH-COUNT
003340     END-IF.
003350*
003360 END-D-011-CHECK-ONE-KEYWORD.
003370     EXIT.
003380*
003390*--------------------------------------------------------------*
003400* REQUIRED-SKILLS: looked up by a substring test against the
003410* job title just built, first match wins, in the order Senior,
003420* Backend, Full Stack, DevOps, else the default wording (which
003430* is what Data Engineer falls through to).
003440*--------------------------------------------------------------*
003450 E-010-LOOKUP-REQUIRED-SKILLS.
003460*
003470     MOVE 'Senior' TO WS-NEEDLE.
003480     PERFORM J-030-TITLE-CONTAINS-NEEDLE.
003490     IF  TEXT-CONTAINS-NEEDLE
003500         MOVE RESW-SKILLS-SENIOR    TO SUGG-REQUIRED-SKILLS
003510     ELSE
003520         MOVE 'Backend' TO WS-NEEDLE
003530         PERFORM J-030-TITLE-CONTAINS-NEEDLE
003540         IF  TEXT-CONTAINS-NEEDLE
003550             MOVE RESW-SKILLS-BACKEND   TO SUGG-REQUIRED-SKILLS
003560         ELSE
003570             MOVE 'Full Stack' TO WS-NEEDLE
003580             PERFORM J-030-TITLE-CONTAINS-NEEDLE
003590             IF  TEXT-CONTAINS-NEEDLE
003600                 MOVE RESW-SKILLS-FULLSTACK
003610                     TO SUGG-REQUIRED-SKILLS
003620             ELSE
003630                 MOVE 'DevOps' TO WS-NEEDLE
003640                 PERFORM J-030-TITLE-CONTAINS-NEEDLE
003650                 IF  TEXT-CONTAINS-NEEDLE
003660                     MOVE RESW-SKILLS-DEVOPS
003670                         TO SUGG-REQUIRED-SKILLS
003680                 ELSE
003690                     MOVE RESW-SKILLS-DEFAULT
003700                         TO SUGG-REQUIRED-SKILLS
003710                 END-IF
003720             END-IF
003730         END-IF
003740     END-IF.
003750*
003760 END-E-010-LOOKUP-REQUIRED-SKILLS.
003770     EXIT.
003780*
003790*--------------------------------------------------------------*
003800* DESCRIPTION: the one constant template, job title spliced in
003810* between the lead-in and trailer constants.
003820*--------------------------------------------------------------*
003830 F-010-BUILD-DESCRIPTION.
003840*
003850     MOVE SPACES TO SUGG-DESCRIPTION.
003860     STRING RESW-DESC-LEAD-IN DELIMITED BY '  '
003870             SUGG-JOB-TITLE  DELIMITED BY '  '
003880             RESW-DESC-TRAILER DELIMITED BY SIZE
003890         INTO SUGG-DESCRIPTION.
003900*
003910 END-F-010-BUILD-DESCRIPTION.
003920     EXIT.
003930*
003940 G-010-WRITE-SUGGESTION.
003950*
003960     COMPUTE WS-SUGG-RRN =
003970         (SUGG-RESUME-ID - 1) * 5 + SUGG-SUGG-SEQ.
003980*
003990     WRITE JOB-SUGGESTION-REC
004000         INVALID KEY
004010             DISPLAY 'RESB03 - WRITE FAILED, RRN ' WS-SUGG-RRN
004020                     ' STATUS ' FS-JOB-SUGGESTION-MASTER
004030     END-WRITE.
004040*
004050     ADD 1 TO WS-SUGGESTIONS-WRITTEN.
004060*
004070 END-G-010-WRITE-SUGGESTION.
004080     EXIT.
004090*
004100*--------------------------------------------------------------*
004110* Ranking: "get job suggestions for a resume" is a read-side
004120* sort by MATCH-SCORE descending, not a recomputation - the 5
004130* slots already built for this resume are sorted in place (a
004140* plain selection sort, there being only 5 of them) and the
004150* ranked order is shown on the run log.  SUGG-SUGG-SEQ on the
004160* file itself is never touched by this - that stays fixed to
004170* the template order written in C-010.
004180*--------------------------------------------------------------*
004190 H-010-RANK-AND-DISPLAY.
004200*
004210     PERFORM H-011-INIT-ONE-RANK-SLOT
004220         VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > 5.
004230*
004240     PERFORM H-012-SORT-ONE-PASS
004250         VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > 4.
004260*
004270     DISPLAY '  RANKED SUGGESTIONS - RESUME ' RESU-RESUME-ID.
004280     PERFORM H-014-DISPLAY-ONE-RANK-SLOT
004290         VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > 5.
004300*
004310 END-H-010-RANK-AND-DISPLAY.
004320     EXIT.
004330*
004340 H-011-INIT-ONE-RANK-SLOT.
004350*
004360     MOVE WS-SORT-I TO WS-RANK-IX (WS-SORT-I).
004370*
004380 END-H-011-INIT-ONE-RANK-SLOT.
004390     EXIT.
004400*
004410 H-012-SORT-ONE-PASS.
004420*
004430     PERFORM H-013-COMPARE-AND-SWAP
004440         VARYING WS-SORT-J FROM WS-SORT-I + 1 BY 1
004450             UNTIL WS-SORT-J > 5.
004460*
004470 END-H-012-SORT-ONE-PASS.
004480     EXIT.
004490*
004500 H-013-COMPARE-AND-SWAP.
004510*
004520     IF  WS-SS-SCORE (WS-RANK-IX (WS-SORT-J))
004530             > WS-SS-SCORE (WS-RANK-IX (WS-SORT-I))
004540         MOVE WS-RANK-IX (WS-SORT-I) TO WS-SORT-TEMP
004550         MOVE WS-RANK-IX (WS-SORT-J) TO WS-RANK-IX (WS-SORT-I)
004560         MOVE WS-SORT-TEMP TO WS-RANK-IX (WS-SORT-J)
004570     END-IF.
004580*
004590 END-H-013-COMPARE-AND-SWAP.
004600     EXIT.
004610*
004620 H-014-DISPLAY-ONE-RANK-SLOT.
004630*
004640     DISPLAY '    ' WS-SS-TITLE (WS-RANK-IX (WS-SORT-I))
004650             ' SCORE ' WS-SS-SCORE (WS-RANK-IX (WS-SORT-I)).
004660*
004670 END-H-014-DISPLAY-ONE-RANK-SLOT.
004680     EXIT.
004690*
004700*--------------------------------------------------------------*
004710* Length-of-needle back-up, same trailing-blank-strip technique
004720* as B-021/B-015 over in RESB02 - shared by both J-020 and J-030
004730* below since both leave the search word in WS-NEEDLE first.
004740*--------------------------------------------------------------*
004750 J-010-LENGTH-OF-NEEDLE.
004760*
004770     MOVE 20 TO WS-NEEDLE-LEN.
004780     PERFORM J-011-BACK-UP-NEEDLE-LEN
004790         UNTIL WS-NEEDLE-LEN = ZERO
004800         OR WS-NEEDLE (WS-NEEDLE-LEN : 1) NOT = SPACE.
004810*
004820 END-J-010-LENGTH-OF-NEEDLE.
004830     EXIT.
004840*
004850 J-011-BACK-UP-NEEDLE-LEN.
004860*
004870     SUBTRACT 1 FROM WS-NEEDLE-LEN.
004880*
004890 END-J-011-BACK-UP-NEEDLE-LEN.
004900     EXIT.
004910*
004920*--------------------------------------------------------------*
004930* Manual substring scan of the 4000-byte extracted text, used
004940* by D-011 for the MATCH-SCORE keyword count - there is no
004950* "IS CONTAINING" compare in COBOL, so this walks every legal
004960* starting position and compares WS-NEEDLE-LEN bytes at a time,
004970* same shape as RESB02's B-031 phone-pattern scan.
004980*--------------------------------------------------------------*
004990 J-020-TEXT-CONTAINS-NEEDLE.
005000*
005010     MOVE 'N' TO WS-CONTAINS-FOUND.
005020     PERFORM J-010-LENGTH-OF-NEEDLE.
005030     IF  WS-NEEDLE-LEN > ZERO
005040         COMPUTE WS-SCAN-LIMIT = 4000 - WS-NEEDLE-LEN + 1
005050         PERFORM J-021-SCAN-ONE-TEXT-POSITION
005060             VARYING WS-SCAN-IX FROM 1 BY 1
005070             UNTIL WS-SCAN-IX > WS-SCAN-LIMIT
005080             OR TEXT-CONTAINS-NEEDLE
005090     END-IF.
005100*
005110 END-J-020-TEXT-CONTAINS-NEEDLE.
005120     EXIT.
005130*
005140 J-021-SCAN-ONE-TEXT-POSITION.
005150*
005160     IF  WS-TEXT-LOWER (WS-SCAN-IX : WS-NEEDLE-LEN)
005170             = WS-NEEDLE (1 : WS-NEEDLE-LEN)
005180         SET TEXT-CONTAINS-NEEDLE TO TRUE
005190     END-IF.
005200*
005210 END-J-021-SCAN-ONE-TEXT-POSITION.
005220     EXIT.
005230*
005240*--------------------------------------------------------------*
005250* Same scan as J-020, but against the 40-byte SUGG-JOB-TITLE
005260* instead of the extracted text - used by E-010's REQUIRED-
005270* SKILLS lookup.
005280*--------------------------------------------------------------*
005290 J-030-TITLE-CONTAINS-NEEDLE.
005300*
005310     MOVE 'N' TO WS-CONTAINS-FOUND.
005320     PERFORM J-010-LENGTH-OF-NEEDLE.
005330     IF  WS-NEEDLE-LEN > ZERO
005340         COMPUTE WS-SCAN-LIMIT = 40 - WS-NEEDLE-LEN + 1
005350         PERFORM J-031-SCAN-ONE-TITLE-POSITION
005360             VARYING WS-SCAN-IX FROM 1 BY 1
005370             UNTIL WS-SCAN-IX > WS-SCAN-LIMIT
005380             OR TEXT-CONTAINS-NEEDLE
005390     END-IF.
005400*
005410 END-J-030-TITLE-CONTAINS-NEEDLE.
005420     EXIT.
005430*
005440 J-031-SCAN-ONE-TITLE-POSITION.
005450*
005460     IF  SUGG-JOB-TITLE (WS-SCAN-IX : WS-NEEDLE-LEN)
005470             = WS-NEEDLE (1 : WS-NEEDLE-LEN)
005480         SET TEXT-CONTAINS-NEEDLE TO TRUE
005490     END-IF.
005500*
005510 END-J-031-SCAN-ONE-TITLE-POSITION.
005520     EXIT.
005530*
005540 Z-010-PRINT-SUMMARY.
005550*
005560     DISPLAY 'RESB03 - JOB SUGGESTION GENERATION - RUN '
005570             WS-TODAY-MM '/' WS-TODAY-DD '/' WS-TODAY-YY.
005580     DISPLAY '  RESUMES PROCESSED   : ' WS-RESUMES-PROCESSED.
005590     DISPLAY '  SUGGESTIONS WRITTEN : ' WS-SUGGESTIONS-WRITTEN.
005600*
005610 END-Z-010-PRINT-SUMMARY.
005620     EXIT.
