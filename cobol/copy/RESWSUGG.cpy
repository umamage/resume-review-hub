000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      reswsugg.cpy                                            *
000140*      Great Lakes Employment Services - Data Center           *
000150*                                                               *
000160* Element of the RESBATCH resume-scoring / job-matching suite  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one slot of JOB-SUGGESTION-MASTER.  Five of these
000220* are written per resume by RESB03, SUGG-SUGG-SEQ 1 thru 5, in
000230* the fixed template order documented in RESWLITS.  The file is
000240* ORGANIZATION RELATIVE (the shop's GnuCOBOL build carries no
000250* INDEXED support) keyed by a computed relative record number -
000260* see RESB03 paragraph G-010 and RESB04 paragraph B-010.
000270*
000280* AMENDMENT HISTORY
000290*      DATE      INIT  DESCRIPTION
000300*      09/21/87  RJM   ORIGINAL LAYOUT - PROJECT RES-014
000310*      11/19/98  DLF   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000320*
000330     05  SUGG-RESUME-ID              PIC 9(9).
000340     05  SUGG-SUGG-SEQ               PIC 9(1).
000350*
000360     05  SUGG-JOB-TITLE              PIC X(40).
000370     05  SUGG-COMPANY-NAME           PIC X(40).
000380*
000390* SUGG-MATCH-SCORE runs 50.00 thru 95.00 (3 keywords at 15.00
000400* each on top of the 50.00 base - it cannot reach 100.00 with
000410* only 3 keywords per template and RESB03 does not round it up).
000420*
000430     05  SUGG-MATCH-SCORE            PIC 9(3)V9(2).
000440*
000450     05  SUGG-LOCATION               PIC X(20).
000460     05  SUGG-EMPLOYMENT-TYPE        PIC X(20).
000470     05  SUGG-REQUIRED-SKILLS        PIC X(80).
000480     05  SUGG-DESCRIPTION            PIC X(200).
000490*
000500     05  SUGG-STATUS                 PIC X(10).
000510         88  SUGG-STAT-ACTIVE            VALUE 'ACTIVE'.
000520*
000530     05  FILLER                      PIC X(5).
