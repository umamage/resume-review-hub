000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      reswresu.cpy                                            *
000140*      Great Lakes Employment Services - Data Center           *
000150*                                                               *
000160* Element of the RESBATCH resume-scoring / job-matching suite  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* This copybook describes the resume master record as it is
000220* carried on RESUME-MASTER.  One record exists per resume that
000230* has cleared the upload file-size edit in RESB01.  RESU-TEXT
000240* holds the plain text pulled from the resume at upload time;
000250* by the time this record reaches the batch suite the PDF has
000260* already been reduced to text upstream, so no scanning/parsing
000270* of the original document is done down here.
000280*
000290* AMENDMENT HISTORY
000300*      DATE      INIT  DESCRIPTION
000310*      07/14/87  RJM   ORIGINAL LAYOUT - PROJECT RES-014
000320*      03/02/92  TOK   ADDED RESU-FILE-SIZE FOR UPLOAD EDIT
000330*      11/19/98  DLF   Y2K REVIEW - NO DATE FIELDS IN RECORD,
000340*                      NO CHANGE REQUIRED
000350*      05/06/03  SRP   WIDENED RESU-TEXT TO 4000 BYTES, REQ 2241
000360*
000370     05  RESU-RESUME-ID              PIC 9(9).
000380*
000390* RESU-FILE-NAME is the original uploaded file name, used only
000400* by RESB02 FORMAT-SCORE edit (extension / length checks).
000410*
000420     05  RESU-FILE-NAME              PIC X(255).
000430*
000440* RESU-FILE-SIZE is edited by RESB01 against RESW-MAX-FILE-SIZE
000450* before a resume is allowed onto this master at all - see the
000460* COPYBOOKS note in RESB01.
000470*
000480     05  RESU-FILE-SIZE              PIC 9(9).
000490*
000500* RESU-TEXT is the extracted resume body.  Upstream truncates
000510* or space-pads it to the 4000-byte width below; a blank field
000520* here is treated the same as "text could not be extracted" by
000530* RESB02 and RESB03.
000540*
000550     05  RESU-TEXT                   PIC X(4000).
000560*
000570     05  RESU-STATUS                 PIC X(20).
000580         88  RESU-STAT-UPLOADED          VALUE 'UPLOADED'.
000590         88  RESU-STAT-PROCESSED         VALUE 'PROCESSED'.
000600         88  RESU-STAT-ARCHIVED          VALUE 'ARCHIVED'.
000610*
000620     05  FILLER                      PIC X(7).
