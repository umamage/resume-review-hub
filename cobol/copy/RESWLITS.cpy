000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      reswlits.cpy                                            *
000140*      Great Lakes Employment Services - Data Center           *
000150*                                                               *
000160* Element of the RESBATCH resume-scoring / job-matching suite  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Various values which the shop might wish to modify are kept
000220* together in this one copybook, in the same manner as the
000230* old NACWLITS member, so that changes of this kind do not
000240* require hunting through every program in the suite.
000250*
000260* AMENDMENT HISTORY
000270*      DATE      INIT  DESCRIPTION
000280*      07/14/87  RJM   ORIGINAL LITERALS - PROJECT RES-014
000290*      03/02/92  TOK   ADDED RESW-MAX-FILE-SIZE DEFAULT
000300*      05/06/03  SRP   ADDED SCORE-TIER WORDING, REQ 2241
000310*
000320* RESW-MAX-FILE-SIZE is overridden at RESB01 run time from the
000330* PARM card (see RESB01 LINKAGE SECTION); the value here is the
000340* shop default of 10 MB used when no PARM is supplied.
000350*
000360 01  RESW-MAX-FILE-SIZE              PIC 9(9)  VALUE 10485760.
000370*
000380*--------------------------------------------------------------*
000390* The five fixed job templates, in the order RESB03 writes
000400* SUGG-SUGG-SEQ 1 thru 5.  Loaded through a REDEFINES because
000410* standard COBOL will not VALUE an OCCURS table with distinct
000420* literals per occurrence.
000430*--------------------------------------------------------------*
000440 01  RESW-JOB-TABLE-LOAD.
000450     05  FILLER  PIC X(40) VALUE 'Senior Software Engineer'.
000460     05  FILLER  PIC X(40) VALUE 'Tech Corp'.
000470     05  FILLER  PIC X(20) VALUE 'java'.
000480     05  FILLER  PIC X(20) VALUE 'spring'.
000490     05  FILLER  PIC X(20) VALUE 'microservices'.
000500     05  FILLER  PIC X(40) VALUE 'Full Stack Developer'.
000510     05  FILLER  PIC X(40) VALUE 'Digital Solutions Inc'.
000520     05  FILLER  PIC X(20) VALUE 'javascript'.
000530     05  FILLER  PIC X(20) VALUE 'react'.
000540     05  FILLER  PIC X(20) VALUE 'api'.
000550     05  FILLER  PIC X(40) VALUE 'Backend Developer'.
000560     05  FILLER  PIC X(40) VALUE 'Cloud Systems Ltd'.
000570     05  FILLER  PIC X(20) VALUE 'sql'.
000580     05  FILLER  PIC X(20) VALUE 'database'.
000590     05  FILLER  PIC X(20) VALUE 'cloud'.
000600     05  FILLER  PIC X(40) VALUE 'DevOps Engineer'.
000610     05  FILLER  PIC X(40) VALUE 'Innovation Labs'.
000620     05  FILLER  PIC X(20) VALUE 'docker'.
000630     05  FILLER  PIC X(20) VALUE 'kubernetes'.
000640     05  FILLER  PIC X(20) VALUE 'aws'.
000650     05  FILLER  PIC X(40) VALUE 'Data Engineer'.
000660     05  FILLER  PIC X(40) VALUE 'Analytics Pro'.
000670     05  FILLER  PIC X(20) VALUE 'sql'.
000680     05  FILLER  PIC X(20) VALUE 'data'.
000690     05  FILLER  PIC X(20) VALUE 'python'.
000700*
000710 01  RESW-JOB-TEMPLATES REDEFINES RESW-JOB-TABLE-LOAD.
000720     05  RESW-JOB-TEMPLATE OCCURS 5 TIMES
000730                           INDEXED BY RESW-JT-IX.
000740         10  RESW-JT-TITLE            PIC X(40).
000750         10  RESW-JT-COMPANY          PIC X(40).
000760         10  RESW-JT-KEYWORD OCCURS 3 TIMES
000770                                 PIC X(20).
000780*
000790*--------------------------------------------------------------*
000800* REQUIRED-SKILLS text, looked up in RESB03 paragraph B-020 by
000810* a substring match against RESW-JT-TITLE (first match wins -
000820* see RESB03 for the exact order).  DESCRIPTION is a single
000830* constant template with the job title spliced in by STRING.
000840*--------------------------------------------------------------*
000850 01  RESW-SKILLS-SENIOR    PIC X(80) VALUE
000860     'Java, Spring Boot, Microservices, System D
000870-    'esign, Leadership'.
000880 01  RESW-SKILLS-BACKEND   PIC X(80) VALUE
000890     'SQL, Database Design, API Development, Cloud Platforms'.
000900 01  RESW-SKILLS-FULLSTACK PIC X(80) VALUE
000910     'JavaScript, React, Node.js, REST APIs, HTML/CSS'.
000920 01  RESW-SKILLS-DEVOPS    PIC X(80) VALUE
000930     'Docker, Kubernetes, AWS, CI/CD, Infrastructure as Code'.
000940 01  RESW-SKILLS-DEFAULT   PIC X(80) VALUE
000950     'Technical Skills, Problem Solving, Teamwork'.
000960*
000970 01  RESW-DESC-LEAD-IN     PIC X(34) VALUE
000980     'We are looking for a talented '.
000990 01  RESW-DESC-TRAILER     PIC X(142) VALUE
001000     ' to join our team. You will work on challenging projects 
001010-    ' using modern technologies and collaborate with a team of 
001020-    ' experienced professionals.'.
001030*
001040 01  RESW-LOCATION         PIC X(20) VALUE 'Remote / Hybrid'.
001050 01  RESW-EMPL-TYPE        PIC X(20) VALUE 'Full-time'.
001060*
001070*--------------------------------------------------------------*
001080* Technical and soft-skill keyword tables used by RESB02
001090* paragraph B-030 (KEYWORD-SCORE).  Loaded through a REDEFINES
001100* for the same reason as the job template table above.
001110*--------------------------------------------------------------*
001120 01  RESW-TECH-KEYWORD-LOAD.
001130     05  FILLER  PIC X(20) VALUE 'java'.
001140     05  FILLER  PIC X(20) VALUE 'python'.
001150     05  FILLER  PIC X(20) VALUE 'javascript'.
001160     05  FILLER  PIC X(20) VALUE 'sql'.
001170     05  FILLER  PIC X(20) VALUE 'rest api'.
001180     05  FILLER  PIC X(20) VALUE 'cloud'.
001190     05  FILLER  PIC X(20) VALUE 'aws'.
001200     05  FILLER  PIC X(20) VALUE 'docker'.
001210     05  FILLER  PIC X(20) VALUE 'kubernetes'.
001220     05  FILLER  PIC X(20) VALUE 'git'.
001230     05  FILLER  PIC X(20) VALUE 'spring'.
001240     05  FILLER  PIC X(20) VALUE 'react'.
001250     05  FILLER  PIC X(20) VALUE 'angular'.
001260 01  RESW-TECH-KEYWORDS REDEFINES RESW-TECH-KEYWORD-LOAD.
001270     05  RESW-TECH-KEYWORD OCCURS 13 TIMES
001280                           INDEXED BY RESW-TK-IX
001290                                 PIC X(20).
001300*
001310 01  RESW-SOFT-KEYWORD-LOAD.
001320     05  FILLER  PIC X(20) VALUE 'leadership'.
001330     05  FILLER  PIC X(20) VALUE 'communication'.
001340     05  FILLER  PIC X(20) VALUE 'teamwork'.
001350     05  FILLER  PIC X(20) VALUE 'problem solving'.
001360     05  FILLER  PIC X(20) VALUE 'project management'.
001370     05  FILLER  PIC X(20) VALUE 'agile'.
001380     05  FILLER  PIC X(20) VALUE 'analytical'.
001390 01  RESW-SOFT-KEYWORDS REDEFINES RESW-SOFT-KEYWORD-LOAD.
001400     05  RESW-SOFT-KEYWORD OCCURS 7 TIMES
001410                           INDEXED BY RESW-SK-IX
001420                                 PIC X(20).
001430*
001440*--------------------------------------------------------------*
001450* Feedback-line wording, by score tier, used in RESB02
001460* paragraph C-010.  Tier boundaries: EXCELLENT >= 80.00,
001470* GOOD >= 60.00, else NEEDS-WORK (see RESB02 for the compares).
001480*--------------------------------------------------------------*
001490 01  RESW-FMT-EXCELLENT  PIC X(100) VALUE
001500     'Format: Excellent file naming and presentation.'.
001510 01  RESW-FMT-GOOD       PIC X(100) VALUE
001520     'Format: Decent file naming - minor polish would help.'.
001530 01  RESW-FMT-NEEDSWORK  PIC X(100) VALUE
001540     'Format: File naming and presentation need improvement.'.
001550*
001560 01  RESW-CNT-EXCELLENT  PIC X(100) VALUE
001570     'Content: Excellent resume content and structure.'.
001580 01  RESW-CNT-GOOD       PIC X(100) VALUE
001590     'Content: Good resume content - some sections could be 
001600-    'fuller.'.
001610 01  RESW-CNT-NEEDSWORK  PIC X(100) VALUE
001620     'Content: Resume content needs significant improvement.'.
001630*
001640 01  RESW-KEY-EXCELLENT  PIC X(100) VALUE
001650     'Keywords: Excellent use of relevant technical and soft 
001660-    'skill keywords.'.
001670 01  RESW-KEY-GOOD       PIC X(100) VALUE
001680     'Keywords: Good keyword coverage - a few more would help.'.
001690 01  RESW-KEY-NEEDSWORK  PIC X(100) VALUE
001700     'Keywords: Add more relevant technical and soft skill 
001710-    'keywords.'.
001720*
001730*--------------------------------------------------------------*
001740* Fixed suggestion-text lines used in RESB02 paragraph C-020.
001750*--------------------------------------------------------------*
001760 01  RESW-SUG-NOTEXT     PIC X(100) VALUE
001770     'Resume content could not be extracted. Ensure the PDF is 
001780-    'valid.'.
001790 01  RESW-SUG-NOEXPER    PIC X(100) VALUE
001800     'Add a clear work experience or employment section.'.
001810 01  RESW-SUG-NOEDUC     PIC X(100) VALUE
001820     'Add an education section listing your degree(s).'.
001830 01  RESW-SUG-NOSKILL    PIC X(100) VALUE
001840     'Add a skills section listing your key technical skills.'.
001850 01  RESW-SUG-NOPROJ     PIC X(100) VALUE
001860     'Add a projects or achievements section.'.
001870 01  RESW-SUG-NOEMAIL    PIC X(100) VALUE
001880     'Include a complete, valid email address for contact.'.
001890 01  RESW-SUG-EXPAND     PIC X(100) VALUE
001900     'Expand your resume with more detail on your background.'.
001910 01  RESW-SUG-GRAMMAR    PIC X(100) VALUE
001920     'Proofread carefully for spelling and grammar errors.'.
001930 01  RESW-SUG-VERBS      PIC X(100) VALUE
001940     'Use strong action verbs to describe your accomplishments.'.
001950 01  RESW-SUG-QUANTIFY   PIC X(100) VALUE
001960     'Quantify your accomplishments with numbers where possible.'.
