000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      reswrejc.cpy                                           *
000140*      Great Lakes Employment Services - Data Center           *
000150*                                                               *
000160* Element of the RESBATCH resume-scoring / job-matching suite  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* One REJECT-REPORT line per rejected transaction.  Written by
000220* RESB01 (file-size edit) and RESB04 (lookup-miss / duplicate).
000230*
000240* AMENDMENT HISTORY
000250*      DATE      INIT  DESCRIPTION
000260*      02/18/88  RJM   ORIGINAL LAYOUT - PROJECT RES-021
000270*
000280     05  REJC-RESUME-ID              PIC 9(9).
000290     05  REJC-SUGG-SEQ               PIC 9(1).
000300     05  REJC-ACTION-CODE            PIC X(1).
000310     05  REJC-REASON-TEXT            PIC X(40).
000320     05  FILLER                      PIC X(9).
