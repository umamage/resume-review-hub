000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      reswappl.cpy                                           *
000140*      Great Lakes Employment Services - Data Center           *
000150*                                                               *
000160* Element of the RESBATCH resume-scoring / job-matching suite  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one slot of JOB-APPLICATION-MASTER.  The file is
000220* ORGANIZATION RELATIVE keyed by a computed relative record
000230* number over (RESUME-ID, JOB-SUGGESTION-SEQ) - see RESB04
000240* paragraph B-010.  A slot with APPL-STATUS = SPACES has never
000250* been applied to; RESB04 tests this to detect duplicates.
000260*
000270* AMENDMENT HISTORY
000280*      DATE      INIT  DESCRIPTION
000290*      02/11/88  RJM   ORIGINAL LAYOUT - PROJECT RES-021
000300*      11/19/98  DLF   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000310*
000320     05  APPL-RESUME-ID              PIC 9(9).
000330     05  APPL-SUGG-SEQ               PIC 9(1).
000340*
000350     05  APPL-STATUS                 PIC X(20).
000360     05  APPL-APPLICATION-NOTES      PIC X(500).
000370     05  APPL-RESPONSE-STATUS        PIC X(20).
000380     05  APPL-RESPONSE-MESSAGE       PIC X(500).
000390*
000400     05  APPL-REJECT-FLAG            PIC X(1).
000410         88  APPL-REJECTED               VALUE 'Y'.
000420         88  APPL-NOT-REJECTED           VALUE 'N'.
000430*
000440     05  FILLER                      PIC X(4).
