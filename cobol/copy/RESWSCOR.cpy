000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      reswscor.cpy                                            *
000140*      Great Lakes Employment Services - Data Center           *
000150*                                                               *
000160* Element of the RESBATCH resume-scoring / job-matching suite  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of REVIEW-SCORE-OUT, written once per resume by RESB02.
000220* There is no key - the file is write-once, one record per
000230* resume, in the same RESU-RESUME-ID order the master was read.
000240*
000250* AMENDMENT HISTORY
000260*      DATE      INIT  DESCRIPTION
000270*      08/02/87  RJM   ORIGINAL LAYOUT - PROJECT RES-014
000280*      05/06/03  SRP   SCOR-SUGGESTIONS-TEXT WIDENED TO 800, 2241
000290*
000300     05  SCOR-RESUME-ID              PIC 9(9).
000310*
000320* The three component scores are carried 0.00 thru 100.00;
000330* SCOR-OVERALL is their average, never above 100.00.
000340*
000350     05  SCOR-OVERALL-SCORE          PIC 9(3)V9(2).
000360     05  SCOR-FORMAT-SCORE           PIC 9(3)V9(2).
000370     05  SCOR-CONTENT-SCORE          PIC 9(3)V9(2).
000380     05  SCOR-KEYWORD-SCORE          PIC 9(3)V9(2).
000390*
000400* SCOR-FEEDBACK-TEXT carries exactly 3 bullet lines, one per
000410* component score, concatenated by RESB02 paragraph C-010.
000420*
000430     05  SCOR-FEEDBACK-TEXT          PIC X(500).
000440*
000450* SCOR-SUGGESTIONS-TEXT carries the improvement-suggestion
000460* lines built by RESB02 paragraph C-020.
000470*
000480     05  SCOR-SUGGESTIONS-TEXT       PIC X(800).
000490*
000500     05  FILLER                      PIC X(5).
