000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      reswtxn.cpy                                             *
000140*      Great Lakes Employment Services - Data Center           *
000150*                                                               *
000160* Element of the RESBATCH resume-scoring / job-matching suite  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one JOB-APPLICATION-TXN record, read by RESB04 in
000220* input order (the transaction file carries no key of its own).
000230* TXN-ACTION-CODE selects which of the three rules in RESB04
000240* paragraph B-010 applies to the record.
000250*
000260* AMENDMENT HISTORY
000270*      DATE      INIT  DESCRIPTION
000280*      02/11/88  RJM   ORIGINAL LAYOUT - PROJECT RES-021
000290*
000300     05  TXN-RESUME-ID               PIC 9(9).
000310     05  TXN-SUGG-SEQ                PIC 9(1).
000320     05  TXN-APPLICATION-NOTES       PIC X(500).
000330*
000340     05  TXN-ACTION-CODE             PIC X(1).
000350         88  TXN-ACTION-APPLY            VALUE 'A'.
000360         88  TXN-ACTION-UPDATE           VALUE 'U'.
000370         88  TXN-ACTION-RESPOND          VALUE 'R'.
000380*
000390* TXN-NEW-STATUS is used only when TXN-ACTION-CODE = 'U'; it is
000400* moved verbatim to APPL-STATUS with no edit against a list of
000410* allowed values - see RESB04 paragraph D-010.
000420*
000430     05  TXN-NEW-STATUS              PIC X(20).
000440*
000450* TXN-RESPONSE-STATUS and TXN-RESPONSE-MESSAGE are used only
000460* when TXN-ACTION-CODE = 'R'.
000470*
000480     05  TXN-RESPONSE-STATUS         PIC X(20).
000490     05  TXN-RESPONSE-MESSAGE        PIC X(500).
000500*
000510     05  FILLER                      PIC X(4).
